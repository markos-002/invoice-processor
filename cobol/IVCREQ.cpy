000100******************************************************************
000200*    IVCREQ   -  MISMATCH-RESOLUTION REQUEST RECORD LAYOUT       *
000300*    USED BY  -  IVCRES                                          *
000400*    BATCH EQUIVALENT OF THE ON-LINE ACCEPT-PRICE/DISPUTE-       *
000500*    INVOICE REQUESTS - ONE RECORD PER RESOLUTION ACTION.        *
000600******************************************************************
000700*    02-14-03  RSK  ORIGINAL LAYOUT FOR MISMATCH RESOLUTION      *
000800*    09-30-98  LPR  Y2K - REQ-VALID-FROM ALREADY 8(8)            *
000850*    05-14-21  RSK  RQ2471 REQ-NEW-PRICE REPACKED COMP-3         *
000900******************************************************************
001000 01  IVC-REQUEST-REC.
001100     05  REQ-ACTION                    PIC X(14).
001200         88  REQ-ACCEPT-PRICE          VALUE 'ACCEPT-PRICE'.
001300         88  REQ-DISPUTE-INVOICE       VALUE 'DISPUTE-INVOICE'.
001400     05  REQ-LINE-ID                   PIC X(12).
001500     05  REQ-INVOICE-ID                PIC X(12).
001600     05  REQ-NEW-PRICE                 PIC S9(7)V9(4) COMP-3.
001700     05  REQ-REASON                    PIC X(60).
001800     05  REQ-VALID-FROM                PIC 9(8).
001900     05  REQ-USER-KEY                  PIC X(12).
002000     05  REQ-LINE-KEY-COUNT            PIC 9(2).
002100     05  REQ-LINE-KEY OCCURS 10 TIMES  PIC X(12).
002200     05  FILLER                        PIC X(18).
