000100******************************************************************
000200*    IVCAUC   -  PER-CALL AUDIT-ENTRY OUTPUT TABLE               *
000300*    USED BY  -  IVCVAL (LINKAGE), IVCBATCH, IVCRES (WORKING)    *
000400*    IVCVAL HANDS BACK UP TO 20 AUDIT ENTRIES PER CALL; THE      *
000500*    CALLER STAMPS AUD-ID/PERFORMED-BY/PERFORMED-AT AND WRITES   *
000600*    EACH ONE TO AUDIT-FILE.                                    *
000700******************************************************************
000800*    06-11-03  RSK  ORIGINAL LAYOUT - MUST MATCH IVCVAL LINKAGE  *
000850*    08-19-14  TMJ  RQ2204 FILLER ADDED TO TABLE HEADER       *
000900******************************************************************
001000 01  IVC-CALL-AUDIT-TABLE.
001050     05  FILLER                      PIC X(04).
001100     05  LK-AUD-COUNT                 PIC S9(4) COMP.
001200     05  LK-AUD-ENTRY OCCURS 20 TIMES.
001300         10  AUD-ENTITY-TYPE          PIC X(20).
001400         10  AUD-ENTITY-ID            PIC X(12).
001500         10  AUD-ACTION               PIC X(24).
001600         10  AUD-DETAILS              PIC X(120).
