000100******************************************************************
000200*    IVCPRC   -  BUYING-PRICE MASTER RECORD LAYOUT               *
000300*    USED BY  -  IVCBATCH, IVCVAL, IVCRES (VIA IVCTAB TABLE)     *
000400******************************************************************
000500*    01-23-03  RSK  ORIGINAL LAYOUT FOR AP INVOICE CONTROL       *
000600*    06-11-03  RSK  ADDED BPR-SOURCE/BPR-NOTE FOR LEARNED PRICES *
000700*    09-30-98  LPR  Y2K - BPR-VALID-FROM/TO ALREADY 8(8)         *
000800*    11-02-07  RSK  RQ1240 UNIT PRICE TO 4 DECIMALS              *
000850*    05-14-21  RSK  RQ2471 BPR-UNIT-PRICE REPACKED COMP-3        *
000900******************************************************************
001000 01  IVC-PRICE-REC.
001100     05  BPR-ID                        PIC X(12).
001200     05  BPR-SUPPLIER-NAME             PIC X(30).
001300     05  BPR-SKU                       PIC X(20).
001400     05  BPR-PRODUCT-NAME              PIC X(40).
001500     05  BPR-CURRENCY                  PIC X(3).
001600     05  BPR-UNIT-PRICE                PIC S9(7)V9(4) COMP-3.
001700     05  BPR-STATUS                    PIC X(12).
001800         88  BPR-ST-ACTIVE             VALUE 'ACTIVE'.
001900         88  BPR-ST-NEED-REVIEW        VALUE 'NEED-REVIEW'.
002000     05  BPR-VALID-FROM                PIC 9(8).
002100     05  BPR-VALID-FROM-PARTS REDEFINES BPR-VALID-FROM.
002200         10  BPR-VF-CCYY               PIC 9(4).
002300         10  BPR-VF-MM                 PIC 9(2).
002400         10  BPR-VF-DD                 PIC 9(2).
002500     05  BPR-VALID-TO                  PIC 9(8).
002600     05  BPR-SOURCE                    PIC X(20).
002700     05  BPR-NOTE                      PIC X(40).
002800     05  FILLER                        PIC X(6).
