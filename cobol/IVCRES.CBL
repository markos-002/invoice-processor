000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IVCRES.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS.
000500 DATE-WRITTEN.  02-14-03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PROGRAM USED TO RESOLVE PRICE MISMATCHES AND DISPUTES ON      *
001000*  SUPPLIER INVOICES.  DRIVEN BY THE RESOLUTION-FILE, WHICH IS   *
001100*  THE BATCH STAND-IN FOR THE ACCEPT-PRICE/DISPUTE-INVOICE       *
001200*  REQUESTS THE ON-LINE SYSTEM WOULD NORMALLY SUBMIT.  EACH      *
001300*  TRANSACTION IS DISPATCHED BY ACTION CODE, SAME AS THE OLD     *
001400*  SAM1V TRAN-CODE LOGIC THIS PROGRAM WAS BUILT FROM.            *
001500*                                                                *
001600*     ACCEPT-PRICE    - CLOSE THE OLD PRICE RECORD(S), OPEN A    *
001700*                       NEW ONE, AUDIT, REVALIDATE THE INVOICE   *
001800*     DISPUTE-INVOICE - MARK THE INVOICE DISPUTED, MARK NAMED    *
001900*                       LINES NO-MATCH, WRITE A DISPUTE SUMMARY  *
002000*                                                                *
002100*  INVOICE-FILE, INVLINE-FILE AND PRICE-MASTER ARE LOADED INTO   *
002200*  MEMORY AT THE START OF THE RUN (SAME TABLE-AND-SEARCH IDIOM   *
002300*  AS IVCTAB) AND REWRITTEN AT THE END.  ALL ERROR CONDITIONS    *
002400*  ARE DISPLAYED TO SYSOUT.                                      *
002500******************************************************************
002600*    CHANGE LOG
002700*    --------------------------------------------------------
002800*    02-14-03  RSK  INITIAL VERSION - ACCEPT-PRICE ACTION ONLY
002900*    03-10-03  RSK  ADDED DISPUTE-INVOICE ACTION AND SUMMARY
003000*    06-11-03  RSK  AUDIT ENTRIES NOW VIA IVCVAL'S AUDIT TABLE
003100*                  FOR THE REVALIDATION STEP OF ACCEPT-PRICE
003200*    09-30-98  LPR  Y2K REVIEW - ALL DATE FIELDS ALREADY CCYYMMDD
003300*    04-02-09  TMJ  RQ1512 NO-MATCH COUNT CARRIED THROUGH REVAL
003400*    04-14-11  RSK  RQ1871 DEDUP RULE DELEGATED TO IVCVAL
003500*    08-19-14  TMJ  RQ2204 ADDED PER-REQUEST ERROR ISOLATION SO
003600*                  ONE BAD TRANSACTION DOES NOT STOP THE RUN
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT RESOLUTION-FILE  ASSIGN TO UT-S-RESOLVE
004900             FILE STATUS IS WS-RESOLUTION-STATUS.
005000     SELECT INVOICE-FILE    ASSIGN TO UT-S-INVOICE
005100             FILE STATUS IS WS-INVOICE-STATUS.
005200     SELECT INVLINE-FILE    ASSIGN TO UT-S-INVLINE
005300             FILE STATUS IS WS-INVLINE-STATUS.
005400     SELECT PRICE-MASTER    ASSIGN TO UT-S-PRCMSTR
005500             FILE STATUS IS WS-PRCMSTR-STATUS.
005600     SELECT AUDIT-FILE      ASSIGN TO UT-S-AUDIT
005700             FILE STATUS IS WS-AUDIT-STATUS.
005800     SELECT SUMMARY-REPORT  ASSIGN TO UT-S-SUMRPT
005900             FILE STATUS IS WS-SUMRPT-STATUS.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500 FD  RESOLUTION-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS IVC-REQUEST-REC.
007000     COPY IVCREQ.
007100
007200 FD  INVOICE-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS IVC-INVOICE-REC.
007700     COPY IVCINV.
007800
007900 FD  INVLINE-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS IVC-LINE-REC.
008400     COPY IVCLIN.
008500
008600 FD  PRICE-MASTER
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS IVC-PRICE-REC.
009100     COPY IVCPRC.
009200
009300 FD  AUDIT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS IVC-AUDIT-REC.
009800     COPY IVCAUD.
009900
010000 FD  SUMMARY-REPORT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS IVC-SUMMARY-LINE.
010500 01  IVC-SUMMARY-LINE                  PIC X(80).
010600
010700******************************************************************
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-RESOLUTION-STATUS         PIC X(2)  VALUE SPACES.
011200     05  WS-INVOICE-STATUS            PIC X(2)  VALUE SPACES.
011300     05  WS-INVLINE-STATUS            PIC X(2)  VALUE SPACES.
011400     05  WS-PRCMSTR-STATUS            PIC X(2)  VALUE SPACES.
011500     05  WS-AUDIT-STATUS              PIC X(2)  VALUE SPACES.
011600     05  WS-SUMRPT-STATUS             PIC X(2)  VALUE SPACES.
011700     05  WS-EOF-RESOLUTION-SW         PIC X(3)  VALUE 'NO '.
011800         88  EOF-RESOLUTION            VALUE 'YES'.
011900     05  WS-LINE-FOUND-SW             PIC X(3)  VALUE 'NO '.
012000         88  WS-LINE-FOUND             VALUE 'YES'.
012100     05  WS-INVOICE-FOUND-SW          PIC X(3)  VALUE 'NO '.
012200         88  WS-INVOICE-FOUND          VALUE 'YES'.
012300     05  WS-CLOSED-ANY-SW             PIC X(3)  VALUE 'NO '.
012400         88  WS-CLOSED-ANY             VALUE 'YES'.
012450     05  WS-AFFECTED-SW               PIC X(3)  VALUE 'NO '.
012460         88  WS-LINE-AFFECTED          VALUE 'YES'.
012500
012600 01  WS-SUBSCRIPTS.
012700     05  WS-REQ-LINE-IX               PIC S9(4) COMP VALUE 0.
012800     05  WS-LNT-SCAN-IX               PIC S9(4) COMP VALUE 0.
012900     05  WS-CALL-LINE-IX              PIC S9(4) COMP VALUE 0.
013000     05  WS-AUD-OUT-IX                PIC S9(4) COMP VALUE 0.
013100     05  WS-RPT-OUT-IX                PIC S9(4) COMP VALUE 0.
013200
013300 01  WS-RUN-CONTROLS.
013500     05  WS-AUD-SEQ                   PIC S9(7) COMP VALUE 0.
013600     05  WS-AUD-SEQ-ED                PIC 9(7)       VALUE 0.
013700     05  WS-REQ-COUNT                 PIC S9(7) COMP VALUE 0.
013800     05  WS-ACCEPT-COUNT              PIC S9(7) COMP VALUE 0.
013900     05  WS-DISPUTE-COUNT             PIC S9(7) COMP VALUE 0.
014000     05  WS-REJECT-COUNT              PIC S9(7) COMP VALUE 0.
014100
014110 01  WS-RUN-DATE                      PIC 9(8)       VALUE 0.
014120 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
014130     05  WS-RUN-DATE-CCYY             PIC 9(4).
014140     05  WS-RUN-DATE-MM               PIC 9(2).
014150     05  WS-RUN-DATE-DD               PIC 9(2).
014200 01  WS-NEW-PRICE-ID-CONTROLS.
014300     05  WS-NEW-PRICE-SEQ             PIC S9(7) COMP VALUE 0.
014400     05  WS-NEW-PRICE-SEQ-ED          PIC 9(7)       VALUE 0.
014500
014600 01  WS-WORK-FIELDS.
014800     05  WS-MATCH-SKU                 PIC X(20).
015000     05  WS-ED-NEW-PRICE              PIC ----9.9999.
015100     05  WS-ED-QUANTITY               PIC ----9.999.
015200     05  WS-ED-LINE-TOTAL             PIC -----9.99.
015300     05  WS-ED-AFFECTED               PIC ZZ9.
015400
015410 01  WS-MATCH-SUPPLIER                PIC X(30).
015420 01  WS-MATCH-SUPPLIER-ALT REDEFINES WS-MATCH-SUPPLIER.
015430     05  WS-MATCH-SUPPLIER-FIRST10    PIC X(10).
015440     05  WS-MATCH-SUPPLIER-REST       PIC X(20).
015450 01  WS-DISPLAY-TEXT                  PIC X(80)  VALUE SPACES.
015460 01  WS-DISPLAY-TEXT-ALT REDEFINES WS-DISPLAY-TEXT.
015470     05  WS-DISPLAY-TEXT-FIRST40      PIC X(40).
015480     05  WS-DISPLAY-TEXT-LAST40       PIC X(40).
015500     COPY IVCIVT.
015600     COPY IVCLNT.
015700     COPY IVCTAB.
015800     COPY IVCLNC.
015900     COPY IVCAUC.
016000     COPY IVCRPC.
016100
016200 01  WS-CALL-MODE                     PIC X(10) VALUE SPACES.
016300
016400******************************************************************
016500 PROCEDURE DIVISION.
016600******************************************************************
016700
016800 000-MAIN.
016900     PERFORM 100-INITIALIZE           THRU 100-EXIT.
017000     PERFORM 200-PROCESS-REQUEST       THRU 200-EXIT
017100         UNTIL EOF-RESOLUTION.
017200     PERFORM 900-TERMINATE             THRU 900-EXIT.
017300     STOP RUN.
017400
017500******************************************************************
017600*    100-INITIALIZE - OPEN FILES, LOAD IVCIVT/IVCLNT/IVCTAB      *
017700******************************************************************
017800 100-INITIALIZE.
017900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018000     OPEN INPUT  RESOLUTION-FILE.
018100     OPEN I-O    INVOICE-FILE.
018200     OPEN I-O    INVLINE-FILE.
018300     OPEN I-O    PRICE-MASTER.
018400     OPEN EXTEND AUDIT-FILE.
018500     OPEN EXTEND SUMMARY-REPORT.
018600     IF WS-RESOLUTION-STATUS NOT = '00'
018700         DISPLAY 'IVCRES - CANNOT OPEN RESOLUTION-FILE '
018800             WS-RESOLUTION-STATUS
018900         MOVE 'YES' TO WS-EOF-RESOLUTION-SW.
019000     PERFORM 110-LOAD-INVOICE-TABLE   THRU 110-EXIT.
019100     PERFORM 120-LOAD-LINE-TABLE      THRU 120-EXIT.
019200     PERFORM 130-LOAD-PRICE-TABLE     THRU 130-EXIT.
019300     IF NOT EOF-RESOLUTION
019400         PERFORM 190-READ-RESOLUTION  THRU 190-EXIT.
019500
020000 100-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400*    110-LOAD-INVOICE-TABLE - READ ENTIRE INVOICE-FILE INTO IVCIVT*
020500******************************************************************
020600 110-LOAD-INVOICE-TABLE.
020700     MOVE 0 TO IVC-INV-COUNT.
020800     READ INVOICE-FILE.
020900     PERFORM 115-LOAD-ONE-INVOICE-ENTRY THRU 115-EXIT
020920         UNTIL WS-INVOICE-STATUS = '10'.
022800
022900 110-EXIT.
023000     EXIT.
023050
023060******************************************************************
023070*    115-LOAD-ONE-INVOICE-ENTRY - ONE INVOICE-FILE RECORD INTO    *
023080*    IVCIVT, THEN READ THE NEXT RECORD                            *
023090******************************************************************
023100 115-LOAD-ONE-INVOICE-ENTRY.
023110     IF IVC-INV-COUNT < 500
023120         ADD 1 TO IVC-INV-COUNT
023130         SET IVC-INV-IDX TO IVC-INV-COUNT
023140         MOVE INV-ID             TO TBI-INV-ID (IVC-INV-IDX)
023150         MOVE INV-SOURCE-MSG-ID  TO TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX)
023160         MOVE INV-SUPPLIER-NAME  TO TBI-INV-SUPPLIER-NAME (IVC-INV-IDX)
023170         MOVE INV-NUMBER         TO TBI-INV-NUMBER (IVC-INV-IDX)
023180         MOVE INV-DATE           TO TBI-INV-DATE (IVC-INV-IDX)
023190         MOVE INV-CURRENCY       TO TBI-INV-CURRENCY (IVC-INV-IDX)
023200         MOVE INV-SUBTOTAL       TO TBI-INV-SUBTOTAL (IVC-INV-IDX)
023210         MOVE INV-TAX            TO TBI-INV-TAX (IVC-INV-IDX)
023220         MOVE INV-FREIGHT        TO TBI-INV-FREIGHT (IVC-INV-IDX)
023230         MOVE INV-TOTAL          TO TBI-INV-TOTAL (IVC-INV-IDX)
023240         MOVE INV-STATUS         TO TBI-INV-STATUS (IVC-INV-IDX)
023250         MOVE INV-VALIDATED-AT   TO TBI-INV-VALIDATED-AT (IVC-INV-IDX)
023260     END-IF.
023270     READ INVOICE-FILE.
023280
023290 115-EXIT.
023300     EXIT.
023310
023320******************************************************************
023330*    120-LOAD-LINE-TABLE - READ ENTIRE INVLINE-FILE INTO IVCLNT  *
023340******************************************************************
023500 120-LOAD-LINE-TABLE.
023600     MOVE 0 TO IVC-LNT-COUNT.
023700     READ INVLINE-FILE.
023800     PERFORM 125-LOAD-ONE-LINE-ENTRY THRU 125-EXIT
023820         UNTIL WS-INVLINE-STATUS = '10'.
026800
026900 120-EXIT.
027000     EXIT.
027010
027020******************************************************************
027030*    125-LOAD-ONE-LINE-ENTRY - ONE INVLINE-FILE RECORD INTO      *
027040*    IVCLNT, THEN READ THE NEXT RECORD                           *
027050******************************************************************
027060 125-LOAD-ONE-LINE-ENTRY.
027070     IF IVC-LNT-COUNT < 5000
027080         ADD 1 TO IVC-LNT-COUNT
027090         SET IVC-LNT-IDX TO IVC-LNT-COUNT
027100         MOVE LIN-ID             TO TBL-LIN-ID (IVC-LNT-IDX)
027110         MOVE LIN-INVOICE-ID     TO TBL-LIN-INVOICE-ID (IVC-LNT-IDX)
027120         MOVE LIN-LINE-NO        TO TBL-LIN-LINE-NO (IVC-LNT-IDX)
027130         MOVE LIN-SKU            TO TBL-LIN-SKU (IVC-LNT-IDX)
027140         MOVE LIN-PRODUCT-NAME   TO TBL-LIN-PRODUCT-NAME (IVC-LNT-IDX)
027150         MOVE LIN-DESCRIPTION    TO TBL-LIN-DESCRIPTION (IVC-LNT-IDX)
027160         MOVE LIN-QUANTITY       TO TBL-LIN-QUANTITY (IVC-LNT-IDX)
027170         MOVE LIN-QUANTITY-FL    TO TBL-LIN-QUANTITY-FL (IVC-LNT-IDX)
027180         MOVE LIN-UNIT           TO TBL-LIN-UNIT (IVC-LNT-IDX)
027190         MOVE LIN-UNIT-PRICE     TO TBL-LIN-UNIT-PRICE (IVC-LNT-IDX)
027200         MOVE LIN-UNIT-PRICE-FL  TO TBL-LIN-UNIT-PRICE-FL (IVC-LNT-IDX)
027210         MOVE LIN-DISCOUNT       TO TBL-LIN-DISCOUNT (IVC-LNT-IDX)
027220         MOVE LIN-DISCOUNT-FL    TO TBL-LIN-DISCOUNT-FL (IVC-LNT-IDX)
027230         MOVE LIN-DISCOUNT-TOT   TO TBL-LIN-DISCOUNT-TOT (IVC-LNT-IDX)
027240         MOVE LIN-DISCOUNT-TOT-FL TO TBL-LIN-DISCOUNT-TOT-FL (IVC-LNT-IDX)
027250         MOVE LIN-NET-AMOUNT     TO TBL-LIN-NET-AMOUNT (IVC-LNT-IDX)
027260         MOVE LIN-NET-AMOUNT-FL  TO TBL-LIN-NET-AMOUNT-FL (IVC-LNT-IDX)
027270         MOVE LIN-VAT-PCT        TO TBL-LIN-VAT-PCT (IVC-LNT-IDX)
027280         MOVE LIN-VAT-PCT-FL     TO TBL-LIN-VAT-PCT-FL (IVC-LNT-IDX)
027290         MOVE LIN-LINE-TOTAL     TO TBL-LIN-LINE-TOTAL (IVC-LNT-IDX)
027300         MOVE LIN-LINE-TOTAL-FL  TO TBL-LIN-LINE-TOTAL-FL (IVC-LNT-IDX)
027310         MOVE LIN-CURRENCY       TO TBL-LIN-CURRENCY (IVC-LNT-IDX)
027320         MOVE LIN-STATUS         TO TBL-LIN-STATUS (IVC-LNT-IDX)
027330     END-IF.
027340     READ INVLINE-FILE.
027350
027360 125-EXIT.
027370     EXIT.
027380
027390******************************************************************
027395*    130-LOAD-PRICE-TABLE - READ ENTIRE PRICE-MASTER INTO IVCTAB *
027398******************************************************************
027500 130-LOAD-PRICE-TABLE.
027600     MOVE 0 TO IVC-PRC-COUNT.
027700     READ PRICE-MASTER.
027800     PERFORM 135-LOAD-ONE-PRICE-ENTRY THRU 135-EXIT
027820         UNTIL WS-PRCMSTR-STATUS = '10'.
030000
030100 130-EXIT.
030200     EXIT.
030210
030220******************************************************************
030230*    135-LOAD-ONE-PRICE-ENTRY - ONE PRICE-MASTER RECORD INTO     *
030240*    IVCTAB, THEN READ THE NEXT RECORD                           *
030250******************************************************************
030260 135-LOAD-ONE-PRICE-ENTRY.
030270     IF IVC-PRC-COUNT < 2000
030280         ADD 1 TO IVC-PRC-COUNT
030290         SET IVC-PRC-IDX TO IVC-PRC-COUNT
030300         MOVE BPR-ID             TO TAB-BPR-ID (IVC-PRC-IDX)
030310         MOVE BPR-SUPPLIER-NAME  TO TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX)
030320         MOVE BPR-SKU            TO TAB-BPR-SKU (IVC-PRC-IDX)
030330         MOVE BPR-PRODUCT-NAME   TO TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)
030340         MOVE BPR-PRODUCT-NAME   TO TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
030350         INSPECT TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
030360             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030370             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030380         MOVE BPR-CURRENCY       TO TAB-BPR-CURRENCY (IVC-PRC-IDX)
030390         MOVE BPR-UNIT-PRICE     TO TAB-BPR-UNIT-PRICE (IVC-PRC-IDX)
030400         MOVE BPR-STATUS         TO TAB-BPR-STATUS (IVC-PRC-IDX)
030410         MOVE BPR-VALID-FROM     TO TAB-BPR-VALID-FROM (IVC-PRC-IDX)
030420         MOVE BPR-VALID-TO       TO TAB-BPR-VALID-TO (IVC-PRC-IDX)
030430         MOVE BPR-SOURCE         TO TAB-BPR-SOURCE (IVC-PRC-IDX)
030440         MOVE BPR-NOTE           TO TAB-BPR-NOTE (IVC-PRC-IDX)
030450     END-IF.
030460     READ PRICE-MASTER.
030470
030480 135-EXIT.
030490     EXIT.
030495
030496******************************************************************
030497*    190-READ-RESOLUTION - NEXT TRANSACTION, SET EOF             *
030498******************************************************************
030700 190-READ-RESOLUTION.
030800     READ RESOLUTION-FILE.
030900     IF WS-RESOLUTION-STATUS = '10'
031000         MOVE 'YES' TO WS-EOF-RESOLUTION-SW
031100     ELSE
031200         ADD 1 TO WS-REQ-COUNT.
031300
031400 190-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*    200-PROCESS-REQUEST - DISPATCH BY ACTION CODE                *
031900******************************************************************
032000 200-PROCESS-REQUEST.
032100     EVALUATE TRUE
032200         WHEN REQ-ACCEPT-PRICE
032300             PERFORM 210-ACCEPT-PRICE    THRU 210-EXIT
032400         WHEN REQ-DISPUTE-INVOICE
032500             PERFORM 400-DISPUTE-INVOICE THRU 400-EXIT
032600         WHEN OTHER
032700             DISPLAY 'IVCRES - UNKNOWN ACTION CODE ' REQ-ACTION
032800             ADD 1 TO WS-REJECT-COUNT
032900     END-EVALUATE.
033000     PERFORM 190-READ-RESOLUTION THRU 190-EXIT.
033100
033200 200-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600*    210-ACCEPT-PRICE - LOCATE, CLOSE OLD, OPEN NEW, AUDIT,      *
033700*    REVALIDATE.  ONE BAD REQUEST MUST NOT STOP THE RUN.         *
033800******************************************************************
033900 210-ACCEPT-PRICE.
034000     PERFORM 220-FIND-LINE-AND-INVOICE THRU 220-EXIT.
034100     IF NOT WS-LINE-FOUND OR NOT WS-INVOICE-FOUND
034200         DISPLAY 'IVCRES - ACCEPT-PRICE LINE NOT FOUND '
034300             REQ-LINE-ID
034400         ADD 1 TO WS-REJECT-COUNT
034500         GO TO 210-EXIT.
034600     MOVE TBL-LIN-SKU (WS-LNT-SCAN-IX) TO WS-MATCH-SKU.
034700     MOVE TBI-INV-SUPPLIER-NAME (IVC-INV-IDX) TO WS-MATCH-SUPPLIER.
034800     PERFORM 225-CLOSE-OLD-PRICE-RECS THRU 225-EXIT.
034900     PERFORM 230-OPEN-NEW-PRICE-REC   THRU 230-EXIT.
035000     PERFORM 235-AUDIT-ACCEPTANCE     THRU 235-EXIT.
035100     PERFORM 240-REVALIDATE-INVOICE   THRU 240-EXIT.
035200     ADD 1 TO WS-ACCEPT-COUNT.
035300
035400 210-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800*    220-FIND-LINE-AND-INVOICE - LOCATE BY KEY IN IVCLNT/IVCIVT  *
035900******************************************************************
036000 220-FIND-LINE-AND-INVOICE.
036100     MOVE 'NO ' TO WS-LINE-FOUND-SW, WS-INVOICE-FOUND-SW.
036200     SET IVC-LNT-IDX TO 1.
036300     SEARCH IVC-LNT-ENTRY
036400         AT END
036500             MOVE 'NO ' TO WS-LINE-FOUND-SW
036600         WHEN TBL-LIN-ID (IVC-LNT-IDX) = REQ-LINE-ID
036700             MOVE 'YES' TO WS-LINE-FOUND-SW
036800             SET WS-LNT-SCAN-IX TO IVC-LNT-IDX.
036900     IF NOT WS-LINE-FOUND
037000         GO TO 220-EXIT.
037100     SET IVC-INV-IDX TO 1.
037200     SEARCH IVC-INV-ENTRY
037300         AT END
037400             MOVE 'NO ' TO WS-INVOICE-FOUND-SW
037500         WHEN TBI-INV-ID (IVC-INV-IDX) = TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX)
037600             MOVE 'YES' TO WS-INVOICE-FOUND-SW.
037700
037800 220-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200*    225-CLOSE-OLD-PRICE-RECS - CLOSE EVERY OPEN RECORD FOR THE  *
038300*    SAME SUPPLIER + SKU BY SETTING VALID-TO                    *
038400******************************************************************
038500 225-CLOSE-OLD-PRICE-RECS.
038600     MOVE 'NO ' TO WS-CLOSED-ANY-SW.
038700     PERFORM 228-CLOSE-ONE-OLD-PRICE-REC THRU 228-EXIT
038720         VARYING IVC-PRC-IDX FROM 1 BY 1
038740         UNTIL IVC-PRC-IDX > IVC-PRC-COUNT.
039500
039600 225-EXIT.
039700     EXIT.
039750
039760******************************************************************
039770*    228-CLOSE-ONE-OLD-PRICE-REC - IF THIS PRICE TABLE ENTRY IS   *
039780*    THE SAME SUPPLIER + SKU AND STILL OPEN, SET ITS VALID-TO     *
039790******************************************************************
039800 228-CLOSE-ONE-OLD-PRICE-REC.
039810     IF TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX) = WS-MATCH-SUPPLIER
039820     AND TAB-BPR-SKU (IVC-PRC-IDX) = WS-MATCH-SKU
039830     AND TAB-BPR-VALID-TO (IVC-PRC-IDX) = 0
039840         MOVE REQ-VALID-FROM TO TAB-BPR-VALID-TO (IVC-PRC-IDX)
039850         MOVE 'YES' TO WS-CLOSED-ANY-SW
039860     END-IF.
039870
039880 228-EXIT.
039890     EXIT.
039895
039896******************************************************************
039897*    230-OPEN-NEW-PRICE-REC - INSERT THE NEW ACTIVE PRICE        *
039898******************************************************************
040200 230-OPEN-NEW-PRICE-REC.
040300     IF IVC-PRC-COUNT >= 2000
040400         DISPLAY 'IVCRES - PRICE TABLE FULL, CANNOT ACCEPT'
040500         ADD 1 TO WS-REJECT-COUNT
040600         GO TO 230-EXIT.
040700     ADD 1 TO IVC-PRC-COUNT.
040800     SET IVC-PRC-IDX TO IVC-PRC-COUNT.
040900     ADD 1 TO WS-NEW-PRICE-SEQ.
041000     MOVE WS-NEW-PRICE-SEQ TO WS-NEW-PRICE-SEQ-ED.
041100     MOVE SPACES TO TAB-BPR-ID (IVC-PRC-IDX).
041200     STRING 'AP' WS-NEW-PRICE-SEQ-ED DELIMITED BY SIZE
041300         INTO TAB-BPR-ID (IVC-PRC-IDX).
041400     MOVE WS-MATCH-SUPPLIER            TO TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX).
041500     MOVE WS-MATCH-SKU                 TO TAB-BPR-SKU (IVC-PRC-IDX).
041600     MOVE TBL-LIN-PRODUCT-NAME (WS-LNT-SCAN-IX)
041700         TO TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX).
041800     MOVE TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)
041900         TO TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX).
042000     INSPECT TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
042100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042200         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042300     MOVE TBL-LIN-CURRENCY (WS-LNT-SCAN-IX)
042400         TO TAB-BPR-CURRENCY (IVC-PRC-IDX).
042500     MOVE REQ-NEW-PRICE TO TAB-BPR-UNIT-PRICE (IVC-PRC-IDX).
042600     MOVE 'ACTIVE' TO TAB-BPR-STATUS (IVC-PRC-IDX).
042700     MOVE REQ-VALID-FROM TO TAB-BPR-VALID-FROM (IVC-PRC-IDX).
042800     MOVE 0 TO TAB-BPR-VALID-TO (IVC-PRC-IDX).
042900     MOVE 'PRICE-ACCEPTANCE' TO TAB-BPR-SOURCE (IVC-PRC-IDX).
043000     MOVE REQ-REASON TO TAB-BPR-NOTE (IVC-PRC-IDX).
043100
043200 230-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600*    235-AUDIT-ACCEPTANCE - WRITE THE PRICE-ACCEPTANCE ENTRY     *
043700******************************************************************
043800 235-AUDIT-ACCEPTANCE.
043900     MOVE REQ-NEW-PRICE TO WS-ED-NEW-PRICE.
044000     MOVE SPACES TO WS-DISPLAY-TEXT.
044100     STRING 'line=' REQ-LINE-ID
044200         ' new-price=' WS-ED-NEW-PRICE
044300         ' reason=' REQ-REASON (1:40)
044400         ' user=' REQ-USER-KEY
044500         DELIMITED BY SIZE INTO WS-DISPLAY-TEXT.
044600     MOVE SPACES TO IVC-AUDIT-REC.
044700     ADD 1 TO WS-AUD-SEQ.
044800     MOVE WS-AUD-SEQ TO WS-AUD-SEQ-ED.
044900     STRING 'AU' WS-AUD-SEQ-ED DELIMITED BY SIZE INTO AUD-ID.
045000     MOVE 'BUYING-PRICE-RECORD' TO AUD-ENTITY-TYPE.
045100     MOVE TAB-BPR-ID (IVC-PRC-IDX) TO AUD-ENTITY-ID.
045200     MOVE 'PRICE-ACCEPTANCE' TO AUD-ACTION.
045300     MOVE WS-DISPLAY-TEXT TO AUD-DETAILS.
045400     MOVE REQ-USER-KEY TO AUD-PERFORMED-BY.
045500     MOVE WS-RUN-DATE TO AUD-PERFORMED-AT.
045600     WRITE IVC-AUDIT-REC.
045700
045800 235-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200*    240-REVALIDATE-INVOICE - CALL IVCVAL ON THE PARENT INVOICE  *
046300******************************************************************
046400 240-REVALIDATE-INVOICE.
046500     MOVE 'VALIDATE' TO WS-CALL-MODE.
046600     MOVE TBI-INV-ID (IVC-INV-IDX)            TO INV-ID.
046700     MOVE TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX) TO INV-SOURCE-MSG-ID.
046800     MOVE TBI-INV-SUPPLIER-NAME (IVC-INV-IDX) TO INV-SUPPLIER-NAME.
046900     MOVE TBI-INV-NUMBER (IVC-INV-IDX)        TO INV-NUMBER.
047000     MOVE TBI-INV-DATE (IVC-INV-IDX)          TO INV-DATE.
047100     MOVE TBI-INV-CURRENCY (IVC-INV-IDX)      TO INV-CURRENCY.
047200     MOVE TBI-INV-SUBTOTAL (IVC-INV-IDX)      TO INV-SUBTOTAL.
047300     MOVE TBI-INV-TAX (IVC-INV-IDX)           TO INV-TAX.
047400     MOVE TBI-INV-FREIGHT (IVC-INV-IDX)       TO INV-FREIGHT.
047500     MOVE TBI-INV-TOTAL (IVC-INV-IDX)         TO INV-TOTAL.
047600     MOVE TBI-INV-STATUS (IVC-INV-IDX)        TO INV-STATUS.
047700     MOVE TBI-INV-VALIDATED-AT (IVC-INV-IDX)  TO INV-VALIDATED-AT.
047800     MOVE 0 TO LK-LINE-COUNT.
047900     PERFORM 242-BUILD-ONE-CALL-LINE THRU 242-EXIT
047920         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
047940         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
051000     CALL 'IVCVAL' USING WS-CALL-MODE, IVC-INVOICE-REC,
051100         IVC-CALL-LINE-TABLE, IVC-PRICE-TABLE, IVC-SUMMARY-REC,
051200         IVC-CALL-AUDIT-TABLE, IVC-CALL-REPORT-LINES, WS-RUN-DATE.
051300     MOVE INV-STATUS TO TBI-INV-STATUS (IVC-INV-IDX).
051400     MOVE INV-VALIDATED-AT TO TBI-INV-VALIDATED-AT (IVC-INV-IDX).
051500     PERFORM 245-STORE-REVALIDATED-LINE THRU 245-EXIT
051520         VARYING WS-CALL-LINE-IX FROM 1 BY 1
051540         UNTIL WS-CALL-LINE-IX > LK-LINE-COUNT.
052000     PERFORM 250-WRITE-CALL-AUDIT-ENTRY THRU 250-EXIT
052020         VARYING WS-AUD-OUT-IX FROM 1 BY 1
052040         UNTIL WS-AUD-OUT-IX > LK-AUD-COUNT.
052400     PERFORM 255-WRITE-REVALIDATE-RPT-LINE THRU 255-EXIT
052420         VARYING WS-RPT-OUT-IX FROM 1 BY 1
052440         UNTIL WS-RPT-OUT-IX > LK-RPT-COUNT.
052800
052900 240-EXIT.
053000     EXIT.
053020
053040******************************************************************
053050*    242-BUILD-ONE-CALL-LINE - COPY ONE LINE-TABLE ENTRY FOR THE  *
053060*    CURRENT INVOICE INTO THE IVCVAL CALL LINE TABLE              *
053070******************************************************************
053080 242-BUILD-ONE-CALL-LINE.
053090     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) = INV-ID
053100      AND LK-LINE-COUNT < 200
053110         ADD 1 TO LK-LINE-COUNT
053120         SET LK-LINE-IDX TO LK-LINE-COUNT
053130         MOVE TBL-LIN-ID (WS-LNT-SCAN-IX) TO LIN-ID (LK-LINE-IDX)
053140         MOVE TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) TO LIN-INVOICE-ID (LK-LINE-IDX)
053150         MOVE TBL-LIN-LINE-NO (WS-LNT-SCAN-IX) TO LIN-LINE-NO (LK-LINE-IDX)
053160         MOVE TBL-LIN-SKU (WS-LNT-SCAN-IX) TO LIN-SKU (LK-LINE-IDX)
053170         MOVE TBL-LIN-PRODUCT-NAME (WS-LNT-SCAN-IX) TO LIN-PRODUCT-NAME (LK-LINE-IDX)
053180         MOVE TBL-LIN-DESCRIPTION (WS-LNT-SCAN-IX) TO LIN-DESCRIPTION (LK-LINE-IDX)
053190         MOVE TBL-LIN-QUANTITY (WS-LNT-SCAN-IX) TO LIN-QUANTITY (LK-LINE-IDX)
053200         MOVE TBL-LIN-QUANTITY-FL (WS-LNT-SCAN-IX) TO LIN-QUANTITY-FL (LK-LINE-IDX)
053210         MOVE TBL-LIN-UNIT (WS-LNT-SCAN-IX) TO LIN-UNIT (LK-LINE-IDX)
053220         MOVE TBL-LIN-UNIT-PRICE (WS-LNT-SCAN-IX) TO LIN-UNIT-PRICE (LK-LINE-IDX)
053230         MOVE TBL-LIN-UNIT-PRICE-FL (WS-LNT-SCAN-IX) TO LIN-UNIT-PRICE-FL (LK-LINE-IDX)
053240         MOVE TBL-LIN-DISCOUNT (WS-LNT-SCAN-IX) TO LIN-DISCOUNT (LK-LINE-IDX)
053250         MOVE TBL-LIN-DISCOUNT-FL (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-FL (LK-LINE-IDX)
053260         MOVE TBL-LIN-DISCOUNT-TOT (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-TOT (LK-LINE-IDX)
053270         MOVE TBL-LIN-DISCOUNT-TOT-FL (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-TOT-FL (LK-LINE-IDX)
053280         MOVE TBL-LIN-NET-AMOUNT (WS-LNT-SCAN-IX) TO LIN-NET-AMOUNT (LK-LINE-IDX)
053290         MOVE TBL-LIN-NET-AMOUNT-FL (WS-LNT-SCAN-IX) TO LIN-NET-AMOUNT-FL (LK-LINE-IDX)
053300         MOVE TBL-LIN-VAT-PCT (WS-LNT-SCAN-IX) TO LIN-VAT-PCT (LK-LINE-IDX)
053310         MOVE TBL-LIN-VAT-PCT-FL (WS-LNT-SCAN-IX) TO LIN-VAT-PCT-FL (LK-LINE-IDX)
053320         MOVE TBL-LIN-LINE-TOTAL (WS-LNT-SCAN-IX) TO LIN-LINE-TOTAL (LK-LINE-IDX)
053330         MOVE TBL-LIN-LINE-TOTAL-FL (WS-LNT-SCAN-IX) TO LIN-LINE-TOTAL-FL (LK-LINE-IDX)
053340         MOVE TBL-LIN-CURRENCY (WS-LNT-SCAN-IX) TO LIN-CURRENCY (LK-LINE-IDX)
053350         MOVE TBL-LIN-STATUS (WS-LNT-SCAN-IX) TO LIN-STATUS (LK-LINE-IDX)
053360     END-IF.
053370
053380 242-EXIT.
053390     EXIT.
053395
053400******************************************************************
053410*    245-STORE-REVALIDATED-LINE - COPY ONE RESULT LINE BACK      *
053420******************************************************************
053500 245-STORE-REVALIDATED-LINE.
053550     SET LK-LINE-IDX TO WS-CALL-LINE-IX.
053600     SET IVC-LNT-IDX TO 1.
053700     SEARCH IVC-LNT-ENTRY
053800         AT END
053900             CONTINUE
054000         WHEN TBL-LIN-ID (IVC-LNT-IDX) = LIN-ID (LK-LINE-IDX)
054100             MOVE LIN-STATUS (LK-LINE-IDX) TO TBL-LIN-STATUS (IVC-LNT-IDX).
054200
054300 245-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700*    250-WRITE-CALL-AUDIT-ENTRY - STAMP ID/USER/DATE AND WRITE   *
054800******************************************************************
054900 250-WRITE-CALL-AUDIT-ENTRY.
055000     MOVE SPACES TO IVC-AUDIT-REC.
055100     ADD 1 TO WS-AUD-SEQ.
055200     MOVE WS-AUD-SEQ TO WS-AUD-SEQ-ED.
055300     STRING 'AU' WS-AUD-SEQ-ED DELIMITED BY SIZE INTO AUD-ID.
055400     MOVE AUD-ENTITY-TYPE (WS-AUD-OUT-IX) TO AUD-ENTITY-TYPE OF IVC-AUDIT-REC.
055500     MOVE AUD-ENTITY-ID   (WS-AUD-OUT-IX) TO AUD-ENTITY-ID   OF IVC-AUDIT-REC.
055600     MOVE AUD-ACTION      (WS-AUD-OUT-IX) TO AUD-ACTION      OF IVC-AUDIT-REC.
055700     MOVE AUD-DETAILS     (WS-AUD-OUT-IX) TO AUD-DETAILS     OF IVC-AUDIT-REC.
055800     MOVE SPACES TO AUD-PERFORMED-BY.
055900     MOVE WS-RUN-DATE TO AUD-PERFORMED-AT.
056000     WRITE IVC-AUDIT-REC.
056100
056200 250-EXIT.
056300     EXIT.
056320
056340******************************************************************
056350*    255-WRITE-REVALIDATE-RPT-LINE - WRITE ONE RETURNED SUMMARY    *
056355*    REPORT LINE FROM THE REVALIDATION CALL                       *
056360******************************************************************
056370 255-WRITE-REVALIDATE-RPT-LINE.
056380     WRITE SUMMARY-REPORT FROM LK-RPT-LINE (WS-RPT-OUT-IX).
056390
056395 255-EXIT.
056398     EXIT.
056399
056500******************************************************************
056600*    400-DISPUTE-INVOICE - STATUS CHANGE, LINE STATUSES, SUMMARY *
056700******************************************************************
056800 400-DISPUTE-INVOICE.
056900     MOVE 'NO ' TO WS-INVOICE-FOUND-SW.
057000     SET IVC-INV-IDX TO 1.
057100     SEARCH IVC-INV-ENTRY
057200         AT END
057300             MOVE 'NO ' TO WS-INVOICE-FOUND-SW
057400         WHEN TBI-INV-ID (IVC-INV-IDX) = REQ-INVOICE-ID
057500             MOVE 'YES' TO WS-INVOICE-FOUND-SW.
057600     IF NOT WS-INVOICE-FOUND
057700         DISPLAY 'IVCRES - DISPUTE INVOICE NOT FOUND ' REQ-INVOICE-ID
057800         ADD 1 TO WS-REJECT-COUNT
057900         GO TO 400-EXIT.
058000     MOVE 'DISPUTED' TO TBI-INV-STATUS (IVC-INV-IDX).
058100     PERFORM 410-MARK-LINES-NO-MATCH  THRU 410-EXIT.
058200     PERFORM 430-WRITE-DISPUTE-SUMMARY THRU 430-EXIT.
058300     PERFORM 440-AUDIT-DISPUTE        THRU 440-EXIT.
058400     ADD 1 TO WS-DISPUTE-COUNT.
058500
058600 400-EXIT.
058700     EXIT.
058800
058900******************************************************************
059000*    410-MARK-LINES-NO-MATCH - NAMED LINES, OR ALL LINES IF NONE *
059100*    WERE NAMED                                                  *
059200******************************************************************
059300 410-MARK-LINES-NO-MATCH.
059400     PERFORM 415-MARK-ONE-LINE-NO-MATCH THRU 415-EXIT
059420         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
059440         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
060400
060500 410-EXIT.
060600     EXIT.
060620
060640******************************************************************
060650*    415-MARK-ONE-LINE-NO-MATCH - IF THIS LINE BELONGS TO THE    *
060660*    DISPUTED INVOICE AND SPECIFIC LINES WERE NAMED, CHECK IT     *
060670******************************************************************
060680 415-MARK-ONE-LINE-NO-MATCH.
060690     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) = REQ-INVOICE-ID
060700      AND REQ-LINE-KEY-COUNT > 0
060710         PERFORM 420-CHECK-NAMED-LINE THRU 420-EXIT
060720     END-IF.
060730
060740 415-EXIT.
060750     EXIT.
060760
060800******************************************************************
060900*    420-CHECK-NAMED-LINE - NO-MATCH IF THIS LINE WAS NAMED      *
061000******************************************************************
061100 420-CHECK-NAMED-LINE.
061200     PERFORM 422-CHECK-ONE-NAMED-KEY THRU 422-EXIT
061220         VARYING WS-REQ-LINE-IX FROM 1 BY 1
061240         UNTIL WS-REQ-LINE-IX > REQ-LINE-KEY-COUNT.
061800
061900 420-EXIT.
062000     EXIT.
062010
062020******************************************************************
062030*    422-CHECK-ONE-NAMED-KEY - NO-MATCH IF THIS LINE-KEY MATCHES *
062040******************************************************************
062045 422-CHECK-ONE-NAMED-KEY.
062046     IF REQ-LINE-KEY (WS-REQ-LINE-IX) = TBL-LIN-ID (WS-LNT-SCAN-IX)
062047         MOVE 'NO-MATCH' TO TBL-LIN-STATUS (WS-LNT-SCAN-IX)
062048     END-IF.
062049
062050 422-EXIT.
062051     EXIT.
062052
062060******************************************************************
062070*    425-LINE-IS-AFFECTED - TRUE IF THIS LINE BELONGS IN THE     *
062080*    DISPUTE SUMMARY (A NAMED LINE, OR ANY LINE WHEN NONE NAMED) *
062090******************************************************************
062100 425-LINE-IS-AFFECTED.
062110     MOVE 'NO ' TO WS-AFFECTED-SW.
062120     IF REQ-LINE-KEY-COUNT = 0
062130         MOVE 'YES' TO WS-AFFECTED-SW
062140         GO TO 425-EXIT.
062150     PERFORM 427-CHECK-ONE-AFFECTED-KEY THRU 427-EXIT
062152         VARYING WS-REQ-LINE-IX FROM 1 BY 1
062154         UNTIL WS-REQ-LINE-IX > REQ-LINE-KEY-COUNT.
062210
062220 425-EXIT.
062230     EXIT.
062232
062234******************************************************************
062236*    427-CHECK-ONE-AFFECTED-KEY - YES IF THIS LINE-KEY MATCHES   *
062238******************************************************************
062240 427-CHECK-ONE-AFFECTED-KEY.
062242     IF REQ-LINE-KEY (WS-REQ-LINE-IX) = TBL-LIN-ID (WS-LNT-SCAN-IX)
062244         MOVE 'YES' TO WS-AFFECTED-SW
062246     END-IF.
062248
062249 427-EXIT.
062250     EXIT.
062252
062260******************************************************************
062270*    430-WRITE-DISPUTE-SUMMARY - FREE-TEXT BLOCK ON SUMMARY-RPT  *
062280******************************************************************
062500 430-WRITE-DISPUTE-SUMMARY.
062600     MOVE 0 TO WS-AUD-OUT-IX.
062700     MOVE SPACES TO IVC-SUMMARY-LINE.
062800     STRING 'Dispute for invoice ' REQ-INVOICE-ID
062900         DELIMITED BY SIZE INTO IVC-SUMMARY-LINE.
063000     WRITE SUMMARY-REPORT.
063100     MOVE 0 TO WS-AUD-SEQ-ED.
063200     PERFORM 432-COUNT-ONE-AFFECTED-LINE THRU 432-EXIT
063220         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
063240         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
063900     MOVE WS-AUD-OUT-IX TO WS-ED-AFFECTED.
064000     MOVE SPACES TO IVC-SUMMARY-LINE.
064100     STRING 'Affected lines: ' WS-ED-AFFECTED
064200         DELIMITED BY SIZE INTO IVC-SUMMARY-LINE.
064300     WRITE SUMMARY-REPORT.
064400     PERFORM 434-WRITE-ONE-AFFECTED-LINE THRU 434-EXIT
064420         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
064440         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
065100
065200 430-EXIT.
065300     EXIT.
065320
065340******************************************************************
065350*    432-COUNT-ONE-AFFECTED-LINE - ADD 1 TO THE AFFECTED-LINE    *
065360*    COUNT IF THIS LINE BELONGS TO THE DISPUTED INVOICE          *
065370******************************************************************
065380 432-COUNT-ONE-AFFECTED-LINE.
065390     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) = REQ-INVOICE-ID
065400         PERFORM 425-LINE-IS-AFFECTED THRU 425-EXIT
065410         IF WS-LINE-AFFECTED
065420             ADD 1 TO WS-AUD-OUT-IX
065430         END-IF
065440     END-IF.
065450
065460 432-EXIT.
065470     EXIT.
065480
065490******************************************************************
065492*    434-WRITE-ONE-AFFECTED-LINE - WRITE ONE DETAIL LINE IF THIS *
065494*    LINE BELONGS TO THE DISPUTED INVOICE AND IS AFFECTED        *
065496******************************************************************
065498 434-WRITE-ONE-AFFECTED-LINE.
065499     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) = REQ-INVOICE-ID
065500         PERFORM 425-LINE-IS-AFFECTED THRU 425-EXIT
065502         IF WS-LINE-AFFECTED
065504             PERFORM 435-WRITE-DISPUTE-LINE THRU 435-EXIT
065506         END-IF
065508     END-IF.
065510
065512 434-EXIT.
065514     EXIT.
065516
065518******************************************************************
065520*    435-WRITE-DISPUTE-LINE - ONE DETAIL LINE PER AFFECTED LINE  *
065522******************************************************************
065800 435-WRITE-DISPUTE-LINE.
065900     MOVE TBL-LIN-UNIT-PRICE (WS-LNT-SCAN-IX) TO WS-ED-NEW-PRICE.
066000     MOVE TBL-LIN-QUANTITY   (WS-LNT-SCAN-IX) TO WS-ED-QUANTITY.
066100     MOVE TBL-LIN-LINE-TOTAL (WS-LNT-SCAN-IX) TO WS-ED-LINE-TOTAL.
066200     MOVE SPACES TO IVC-SUMMARY-LINE.
066300     STRING 'Line ' TBL-LIN-SKU (WS-LNT-SCAN-IX)
066400         ': Unit Price=' WS-ED-NEW-PRICE
066500         ', Quantity=' WS-ED-QUANTITY
066600         ', Total=' WS-ED-LINE-TOTAL
066700         DELIMITED BY SIZE INTO IVC-SUMMARY-LINE.
066800     WRITE SUMMARY-REPORT.
066900
067000 435-EXIT.
067100     EXIT.
067200
067300******************************************************************
067400*    440-AUDIT-DISPUTE - WRITE THE INVOICE-DISPUTE ENTRY         *
067500******************************************************************
067600 440-AUDIT-DISPUTE.
067700     MOVE SPACES TO WS-DISPLAY-TEXT.
067800     STRING 'reason=' REQ-REASON (1:60)
067900         DELIMITED BY SIZE INTO WS-DISPLAY-TEXT.
068000     MOVE SPACES TO IVC-AUDIT-REC.
068100     ADD 1 TO WS-AUD-SEQ.
068200     MOVE WS-AUD-SEQ TO WS-AUD-SEQ-ED.
068300     STRING 'AU' WS-AUD-SEQ-ED DELIMITED BY SIZE INTO AUD-ID.
068400     MOVE 'INVOICE' TO AUD-ENTITY-TYPE.
068500     MOVE REQ-INVOICE-ID TO AUD-ENTITY-ID.
068600     MOVE 'INVOICE-DISPUTE' TO AUD-ACTION.
068700     MOVE WS-DISPLAY-TEXT TO AUD-DETAILS.
068800     MOVE REQ-USER-KEY TO AUD-PERFORMED-BY.
068900     MOVE WS-RUN-DATE TO AUD-PERFORMED-AT.
069000     WRITE IVC-AUDIT-REC.
069100
069200 440-EXIT.
069300     EXIT.
069400
069500******************************************************************
069600*    900-TERMINATE - REWRITE INVOICE-FILE/INVLINE-FILE/PRICE-    *
069700*    MASTER FROM THE IN-MEMORY TABLES, CLOSE ALL FILES           *
069800******************************************************************
069900 900-TERMINATE.
070000     CLOSE INVOICE-FILE.
070100     OPEN OUTPUT INVOICE-FILE.
070200     PERFORM 910-REWRITE-ONE-INVOICE THRU 910-EXIT
070220         VARYING IVC-INV-IDX FROM 1 BY 1
070240         UNTIL IVC-INV-IDX > IVC-INV-COUNT.
071800     CLOSE INVOICE-FILE.
071900     CLOSE INVLINE-FILE.
072000     OPEN OUTPUT INVLINE-FILE.
072100     PERFORM 920-REWRITE-ONE-LINE THRU 920-EXIT
072120         VARYING IVC-LNT-IDX FROM 1 BY 1
072140         UNTIL IVC-LNT-IDX > IVC-LNT-COUNT.
074800     CLOSE INVLINE-FILE.
074900     CLOSE PRICE-MASTER.
075000     OPEN OUTPUT PRICE-MASTER.
075100     PERFORM 930-REWRITE-ONE-PRICE THRU 930-EXIT
075120         VARYING IVC-PRC-IDX FROM 1 BY 1
075140         UNTIL IVC-PRC-IDX > IVC-PRC-COUNT.
076600     CLOSE PRICE-MASTER.
076700     CLOSE RESOLUTION-FILE.
076800     CLOSE AUDIT-FILE.
076900     CLOSE SUMMARY-REPORT.
077000     DISPLAY 'IVCRES - REQUESTS READ    ' WS-REQ-COUNT.
077100     DISPLAY 'IVCRES - ACCEPT-PRICE DONE ' WS-ACCEPT-COUNT.
077200     DISPLAY 'IVCRES - DISPUTES DONE     ' WS-DISPUTE-COUNT.
077300     DISPLAY 'IVCRES - REJECTED          ' WS-REJECT-COUNT.
077400
077500 900-EXIT.
077600     EXIT.
077650
077700******************************************************************
077710*    910-REWRITE-ONE-INVOICE - FLATTEN ONE IVCIVT ENTRY BACK     *
077720*    OUT TO INVOICE-FILE                                        *
077730******************************************************************
077740 910-REWRITE-ONE-INVOICE.
077750     MOVE TBI-INV-ID (IVC-INV-IDX)            TO INV-ID.
077760     MOVE TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX) TO INV-SOURCE-MSG-ID.
077770     MOVE TBI-INV-SUPPLIER-NAME (IVC-INV-IDX) TO INV-SUPPLIER-NAME.
077780     MOVE TBI-INV-NUMBER (IVC-INV-IDX)        TO INV-NUMBER.
077790     MOVE TBI-INV-DATE (IVC-INV-IDX)          TO INV-DATE.
077800     MOVE TBI-INV-CURRENCY (IVC-INV-IDX)      TO INV-CURRENCY.
077810     MOVE TBI-INV-SUBTOTAL (IVC-INV-IDX)      TO INV-SUBTOTAL.
077820     MOVE TBI-INV-TAX (IVC-INV-IDX)           TO INV-TAX.
077830     MOVE TBI-INV-FREIGHT (IVC-INV-IDX)       TO INV-FREIGHT.
077840     MOVE TBI-INV-TOTAL (IVC-INV-IDX)         TO INV-TOTAL.
077850     MOVE TBI-INV-STATUS (IVC-INV-IDX)        TO INV-STATUS.
077860     MOVE TBI-INV-VALIDATED-AT (IVC-INV-IDX)  TO INV-VALIDATED-AT.
077870     WRITE IVC-INVOICE-REC.
077880
077890 910-EXIT.
077900     EXIT.
077910
077920******************************************************************
077930*    920-REWRITE-ONE-LINE - FLATTEN ONE IVCLNT ENTRY BACK        *
077940*    OUT TO INVLINE-FILE                                        *
077950******************************************************************
077960 920-REWRITE-ONE-LINE.
077970     MOVE TBL-LIN-ID (IVC-LNT-IDX)            TO LIN-ID.
077980     MOVE TBL-LIN-INVOICE-ID (IVC-LNT-IDX)    TO LIN-INVOICE-ID.
077990     MOVE TBL-LIN-LINE-NO (IVC-LNT-IDX)       TO LIN-LINE-NO.
078000     MOVE TBL-LIN-SKU (IVC-LNT-IDX)           TO LIN-SKU.
078010     MOVE TBL-LIN-PRODUCT-NAME (IVC-LNT-IDX)  TO LIN-PRODUCT-NAME.
078020     MOVE TBL-LIN-DESCRIPTION (IVC-LNT-IDX)   TO LIN-DESCRIPTION.
078030     MOVE TBL-LIN-QUANTITY (IVC-LNT-IDX)      TO LIN-QUANTITY.
078040     MOVE TBL-LIN-QUANTITY-FL (IVC-LNT-IDX)   TO LIN-QUANTITY-FL.
078050     MOVE TBL-LIN-UNIT (IVC-LNT-IDX)          TO LIN-UNIT.
078060     MOVE TBL-LIN-UNIT-PRICE (IVC-LNT-IDX)    TO LIN-UNIT-PRICE.
078070     MOVE TBL-LIN-UNIT-PRICE-FL (IVC-LNT-IDX) TO LIN-UNIT-PRICE-FL.
078080     MOVE TBL-LIN-DISCOUNT (IVC-LNT-IDX)      TO LIN-DISCOUNT.
078090     MOVE TBL-LIN-DISCOUNT-FL (IVC-LNT-IDX)   TO LIN-DISCOUNT-FL.
078100     MOVE TBL-LIN-DISCOUNT-TOT (IVC-LNT-IDX)  TO LIN-DISCOUNT-TOT.
078110     MOVE TBL-LIN-DISCOUNT-TOT-FL (IVC-LNT-IDX) TO LIN-DISCOUNT-TOT-FL.
078120     MOVE TBL-LIN-NET-AMOUNT (IVC-LNT-IDX)    TO LIN-NET-AMOUNT.
078130     MOVE TBL-LIN-NET-AMOUNT-FL (IVC-LNT-IDX) TO LIN-NET-AMOUNT-FL.
078140     MOVE TBL-LIN-VAT-PCT (IVC-LNT-IDX)       TO LIN-VAT-PCT.
078150     MOVE TBL-LIN-VAT-PCT-FL (IVC-LNT-IDX)    TO LIN-VAT-PCT-FL.
078160     MOVE TBL-LIN-LINE-TOTAL (IVC-LNT-IDX)    TO LIN-LINE-TOTAL.
078170     MOVE TBL-LIN-LINE-TOTAL-FL (IVC-LNT-IDX) TO LIN-LINE-TOTAL-FL.
078180     MOVE TBL-LIN-CURRENCY (IVC-LNT-IDX)      TO LIN-CURRENCY.
078190     MOVE TBL-LIN-STATUS (IVC-LNT-IDX)        TO LIN-STATUS.
078200     WRITE IVC-LINE-REC.
078210
078220 920-EXIT.
078230     EXIT.
078240
078250******************************************************************
078260*    930-REWRITE-ONE-PRICE - FLATTEN ONE IVCTAB ENTRY BACK       *
078270*    OUT TO PRICE-MASTER                                        *
078280******************************************************************
078290 930-REWRITE-ONE-PRICE.
078300     MOVE TAB-BPR-ID (IVC-PRC-IDX)             TO BPR-ID.
078310     MOVE TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX)  TO BPR-SUPPLIER-NAME.
078320     MOVE TAB-BPR-SKU (IVC-PRC-IDX)             TO BPR-SKU.
078330     MOVE TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)   TO BPR-PRODUCT-NAME.
078340     MOVE TAB-BPR-CURRENCY (IVC-PRC-IDX)       TO BPR-CURRENCY.
078350     MOVE TAB-BPR-UNIT-PRICE (IVC-PRC-IDX)     TO BPR-UNIT-PRICE.
078360     MOVE TAB-BPR-STATUS (IVC-PRC-IDX)          TO BPR-STATUS.
078370     MOVE TAB-BPR-VALID-FROM (IVC-PRC-IDX)     TO BPR-VALID-FROM.
078380     MOVE TAB-BPR-VALID-TO (IVC-PRC-IDX)       TO BPR-VALID-TO.
078390     MOVE TAB-BPR-SOURCE (IVC-PRC-IDX)          TO BPR-SOURCE.
078400     MOVE TAB-BPR-NOTE (IVC-PRC-IDX)            TO BPR-NOTE.
078410     WRITE IVC-PRICE-REC.
078420
078430 930-EXIT.
078440     EXIT.
