000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IVCBATCH.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS.
000500 DATE-WRITTEN.  01-23-03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  THE AP INVOICE CONTROL BATCH - DAILY DRIVER.  RUNS IN TWO     *
001000*  PHASES AGAINST THE INVOICE-FILE/INVLINE-FILE/PRICE-MASTER,    *
001100*  WHICH ARE READ WHOLE INTO MEMORY AT THE START OF THE RUN AND  *
001200*  REWRITTEN AT THE END (SAME TABLE-AND-SEARCH IDIOM AS          *
001300*  PRICE-MASTER'S OWN COPY, IVCTAB).                             *
001400*                                                                *
001500*     PHASE A - CLEAN/PARSE.  EVERY INVOICE STILL RECEIVED HAS   *
001600*                ITS LINES AND HEADER RUN THROUGH THE LINE-      *
001700*                CLEANER (IVCCLN) AND IS MOVED TO PARSED IF AT   *
001800*                LEAST ONE LINE RESULTED.                       *
001900*     PHASE B - VALIDATE.  EVERY INVOICE NOW PARSED IS RUN       *
002000*                THROUGH THE VALIDATOR (IVCVAL).                *
002100*     EOJ      - GRAND TOTALS FOR THE RUN ARE PULLED FROM IVCVAL *
002200*                AND WRITTEN TO THE SUMMARY REPORT.              *
002300*                                                                *
002400*  INVOICES ARE WORKED IN BATCHES OF 5 FOR OPERATOR VISIBILITY   *
002500*  (A "BATCH COMPLETE" LINE IS SYSOUT'D EVERY FIFTH INVOICE); A   *
002600*  BAD INVOICE DOES NOT STOP THE PHASE - IT IS COUNTED AND SKIPPED.*
002700******************************************************************
002800*    CHANGE LOG
002900*    --------------------------------------------------------
003000*    01-23-03  RSK  INITIAL VERSION - PHASE A AND PHASE B ONLY
003100*    02-14-03  RSK  ADDED RUN-TOTALS REPORT AT EOJ
003200*    09-30-98  LPR  Y2K REVIEW - ALL DATE FIELDS ALREADY CCYYMMDD
003300*    02-09-04  TMJ  RQ0931 BATCH-BOUNDARY SYSOUT LINE EVERY 5TH
003400*    11-02-07  RSK  RQ1240 HEADER ABS-VALUE CLEANUP ADDED TO PHASE A
003500*    04-14-11  RSK  RQ1871 LINE-LEVEL FAILURE ISOLATION IN BOTH PHASES
003600*    08-19-14  TMJ  RQ2204 FILLER ADDED WHERE PERIOD REVIEW FOUND IT
003700*                  MISSING IN THE SHARED TABLE COPYBOOKS
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT INVOICE-FILE    ASSIGN TO UT-S-INVOICE
005000             FILE STATUS IS WS-INVOICE-STATUS.
005100     SELECT INVLINE-FILE    ASSIGN TO UT-S-INVLINE
005200             FILE STATUS IS WS-INVLINE-STATUS.
005300     SELECT PRICE-MASTER    ASSIGN TO UT-S-PRCMSTR
005400             FILE STATUS IS WS-PRCMSTR-STATUS.
005500     SELECT AUDIT-FILE      ASSIGN TO UT-S-AUDIT
005600             FILE STATUS IS WS-AUDIT-STATUS.
005700     SELECT SUMMARY-REPORT  ASSIGN TO UT-S-SUMRPT
005800             FILE STATUS IS WS-SUMRPT-STATUS.
005900
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300******************************************************************
006400 FD  INVOICE-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS IVC-INVOICE-REC.
006900     COPY IVCINV.
007000
007100 FD  INVLINE-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS IVC-LINE-REC.
007600     COPY IVCLIN.
007700
007800 FD  PRICE-MASTER
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS IVC-PRICE-REC.
008300     COPY IVCPRC.
008400
008500 FD  AUDIT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS IVC-AUDIT-REC.
009000     COPY IVCAUD.
009100
009200 FD  SUMMARY-REPORT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS IVC-SUMMARY-LINE.
009700 01  IVC-SUMMARY-LINE                  PIC X(80).
009800
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-INVOICE-STATUS            PIC X(2)  VALUE SPACES.
010400     05  WS-INVLINE-STATUS            PIC X(2)  VALUE SPACES.
010500     05  WS-PRCMSTR-STATUS            PIC X(2)  VALUE SPACES.
010600     05  WS-AUDIT-STATUS              PIC X(2)  VALUE SPACES.
010700     05  WS-SUMRPT-STATUS             PIC X(2)  VALUE SPACES.
010750 01  WS-FILE-STATUS-TRACE REDEFINES PROGRAM-INDICATOR-SWITCHES.
010760     05  WS-FST-COMBINED              PIC X(10).
010800
010900 01  WS-SUBSCRIPTS.
011000     05  WS-LNT-SCAN-IX               PIC S9(5) COMP VALUE 0.
011100     05  WS-CALL-LINE-IX              PIC S9(4) COMP VALUE 0.
011200     05  WS-AUD-OUT-IX                PIC S9(4) COMP VALUE 0.
011300     05  WS-RPT-OUT-IX                PIC S9(4) COMP VALUE 0.
011400
011500 01  WS-RUN-CONTROLS.
011600     05  WS-RUN-DATE                  PIC 9(8)       VALUE 0.
011700     05  WS-AUD-SEQ                   PIC S9(7) COMP VALUE 0.
011800     05  WS-AUD-SEQ-ED                PIC 9(7)       VALUE 0.
011900     05  WS-PHASE-A-BATCH-CT          PIC S9(3) COMP VALUE 0.
012000     05  WS-PHASE-B-BATCH-CT          PIC S9(3) COMP VALUE 0.
012100     05  WS-LINES-THIS-INVOICE        PIC S9(4) COMP VALUE 0.
012200     05  WS-PARSED-COUNT              PIC S9(7) COMP VALUE 0.
012300     05  WS-VALIDATED-COUNT           PIC S9(7) COMP VALUE 0.
012400     05  WS-LEFT-RECEIVED-COUNT       PIC S9(7) COMP VALUE 0.
012500     05  WS-LINE-COUNT-ED             PIC 9(4)       VALUE 0.
012600
012610 01  WS-DATE-WORK                     PIC 9(8)       VALUE 0.
012620 01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
012630     05  WS-DATE-WORK-CCYY            PIC 9(4).
012640     05  WS-DATE-WORK-MM              PIC 9(2).
012650     05  WS-DATE-WORK-DD              PIC 9(2).
012700 01  WS-CLEANER-CALL-AREA.
012800     05  WS-CLN-REQUEST.
012900         10  WS-CLN-FIELD-TYPE        PIC X(10).
013000         10  WS-CLN-ABS-VALUE-SW      PIC X.
013100         10  WS-CLN-RAW-TEXT          PIC X(40).
013200     05  WS-CLN-RESULT.
013300         10  WS-CLN-NUMERIC-OUT       PIC S9(9)V9(4).
013400         10  WS-CLN-DATE-OUT          PIC 9(8).
013500         10  WS-CLN-PRESENT-FL        PIC X.
013600             88  WS-CLN-PRESENT        VALUE 'Y'.
013700         10  WS-CLN-SIGN-NORM-FL      PIC X.
013900
013910 01  WS-CLN-EDIT-OUT                  PIC -9(9).9(4).
013920 01  WS-CLN-EDIT-ALT REDEFINES WS-CLN-EDIT-OUT.
013930     05  WS-CLN-EDIT-ALT-TEXT         PIC X(15).
013940
014000 01  WS-CALL-MODE                     PIC X(10) VALUE SPACES.
014100
014200     COPY IVCIVT.
014300     COPY IVCLNT.
014400     COPY IVCTAB.
014500     COPY IVCLNC.
014600     COPY IVCSUM.
014700     COPY IVCAUC.
014800     COPY IVCRPC.
014900
015000******************************************************************
015100 PROCEDURE DIVISION.
015200******************************************************************
015300
015400 000-MAIN.
015500     PERFORM 100-INITIALIZE            THRU 100-EXIT.
015600     PERFORM 200-PHASE-A-DRIVER        THRU 200-EXIT.
015700     PERFORM 300-PHASE-B-DRIVER        THRU 300-EXIT.
015800     PERFORM 600-REPORT-RUN-TOTALS     THRU 600-EXIT.
015900     PERFORM 900-TERMINATE             THRU 900-EXIT.
016000     STOP RUN.
016100
016200******************************************************************
016300*    100-INITIALIZE - OPEN FILES, LOAD IVCIVT/IVCLNT/IVCTAB      *
016400******************************************************************
016500 100-INITIALIZE.
016600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016700     OPEN I-O    INVOICE-FILE.
016800     OPEN I-O    INVLINE-FILE.
016900     OPEN I-O    PRICE-MASTER.
017000     OPEN EXTEND AUDIT-FILE.
017100     OPEN EXTEND SUMMARY-REPORT.
017200     PERFORM 110-LOAD-INVOICE-TABLE    THRU 110-EXIT.
017300     PERFORM 120-LOAD-LINE-TABLE       THRU 120-EXIT.
017400     PERFORM 130-LOAD-PRICE-TABLE      THRU 130-EXIT.
017500
017600 100-EXIT.
017700     EXIT.
017800
017900******************************************************************
018000*    110/115 - READ ENTIRE INVOICE-FILE INTO IVCIVT              *
018100******************************************************************
018200 110-LOAD-INVOICE-TABLE.
018300     MOVE 0 TO IVC-INV-COUNT.
018400     READ INVOICE-FILE.
018500     PERFORM 115-LOAD-ONE-INVOICE-ENTRY THRU 115-EXIT
018600         UNTIL WS-INVOICE-STATUS = '10'.
018700
018800 110-EXIT.
018900     EXIT.
019000
019100 115-LOAD-ONE-INVOICE-ENTRY.
019200     IF IVC-INV-COUNT < 500
019300         ADD 1 TO IVC-INV-COUNT
019400         SET IVC-INV-IDX TO IVC-INV-COUNT
019500         MOVE INV-ID             TO TBI-INV-ID (IVC-INV-IDX)
019600         MOVE INV-SOURCE-MSG-ID  TO TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX)
019700         MOVE INV-SUPPLIER-NAME  TO TBI-INV-SUPPLIER-NAME (IVC-INV-IDX)
019800         MOVE INV-NUMBER         TO TBI-INV-NUMBER (IVC-INV-IDX)
019900         MOVE INV-DATE           TO TBI-INV-DATE (IVC-INV-IDX)
020000         MOVE INV-CURRENCY       TO TBI-INV-CURRENCY (IVC-INV-IDX)
020100         MOVE INV-SUBTOTAL       TO TBI-INV-SUBTOTAL (IVC-INV-IDX)
020200         MOVE INV-TAX            TO TBI-INV-TAX (IVC-INV-IDX)
020300         MOVE INV-FREIGHT        TO TBI-INV-FREIGHT (IVC-INV-IDX)
020400         MOVE INV-TOTAL          TO TBI-INV-TOTAL (IVC-INV-IDX)
020500         MOVE INV-STATUS         TO TBI-INV-STATUS (IVC-INV-IDX)
020600         MOVE INV-VALIDATED-AT   TO TBI-INV-VALIDATED-AT (IVC-INV-IDX)
020700     END-IF.
020800     READ INVOICE-FILE.
020900
021000 115-EXIT.
021100     EXIT.
021200
021300******************************************************************
021400*    120/125 - READ ENTIRE INVLINE-FILE INTO IVCLNT               *
021500******************************************************************
021600 120-LOAD-LINE-TABLE.
021700     MOVE 0 TO IVC-LNT-COUNT.
021800     READ INVLINE-FILE.
021900     PERFORM 125-LOAD-ONE-LINE-ENTRY THRU 125-EXIT
022000         UNTIL WS-INVLINE-STATUS = '10'.
022100
022200 120-EXIT.
022300     EXIT.
022400
022500 125-LOAD-ONE-LINE-ENTRY.
022600     IF IVC-LNT-COUNT < 5000
022700         ADD 1 TO IVC-LNT-COUNT
022800         SET IVC-LNT-IDX TO IVC-LNT-COUNT
022900         MOVE LIN-ID             TO TBL-LIN-ID (IVC-LNT-IDX)
023000         MOVE LIN-INVOICE-ID     TO TBL-LIN-INVOICE-ID (IVC-LNT-IDX)
023100         MOVE LIN-LINE-NO        TO TBL-LIN-LINE-NO (IVC-LNT-IDX)
023200         MOVE LIN-SKU            TO TBL-LIN-SKU (IVC-LNT-IDX)
023300         MOVE LIN-PRODUCT-NAME   TO TBL-LIN-PRODUCT-NAME (IVC-LNT-IDX)
023400         MOVE LIN-DESCRIPTION    TO TBL-LIN-DESCRIPTION (IVC-LNT-IDX)
023500         MOVE LIN-QUANTITY       TO TBL-LIN-QUANTITY (IVC-LNT-IDX)
023600         MOVE LIN-QUANTITY-FL    TO TBL-LIN-QUANTITY-FL (IVC-LNT-IDX)
023700         MOVE LIN-UNIT           TO TBL-LIN-UNIT (IVC-LNT-IDX)
023800         MOVE LIN-UNIT-PRICE     TO TBL-LIN-UNIT-PRICE (IVC-LNT-IDX)
023900         MOVE LIN-UNIT-PRICE-FL  TO TBL-LIN-UNIT-PRICE-FL (IVC-LNT-IDX)
024000         MOVE LIN-DISCOUNT       TO TBL-LIN-DISCOUNT (IVC-LNT-IDX)
024100         MOVE LIN-DISCOUNT-FL    TO TBL-LIN-DISCOUNT-FL (IVC-LNT-IDX)
024200         MOVE LIN-DISCOUNT-TOT   TO TBL-LIN-DISCOUNT-TOT (IVC-LNT-IDX)
024300         MOVE LIN-DISCOUNT-TOT-FL TO TBL-LIN-DISCOUNT-TOT-FL (IVC-LNT-IDX)
024400         MOVE LIN-NET-AMOUNT     TO TBL-LIN-NET-AMOUNT (IVC-LNT-IDX)
024500         MOVE LIN-NET-AMOUNT-FL  TO TBL-LIN-NET-AMOUNT-FL (IVC-LNT-IDX)
024600         MOVE LIN-VAT-PCT        TO TBL-LIN-VAT-PCT (IVC-LNT-IDX)
024700         MOVE LIN-VAT-PCT-FL     TO TBL-LIN-VAT-PCT-FL (IVC-LNT-IDX)
024800         MOVE LIN-LINE-TOTAL     TO TBL-LIN-LINE-TOTAL (IVC-LNT-IDX)
024900         MOVE LIN-LINE-TOTAL-FL  TO TBL-LIN-LINE-TOTAL-FL (IVC-LNT-IDX)
025000         MOVE LIN-CURRENCY       TO TBL-LIN-CURRENCY (IVC-LNT-IDX)
025100         MOVE LIN-STATUS         TO TBL-LIN-STATUS (IVC-LNT-IDX)
025200     END-IF.
025300     READ INVLINE-FILE.
025400
025500 125-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    130/135 - READ ENTIRE PRICE-MASTER INTO IVCTAB              *
026000******************************************************************
026100 130-LOAD-PRICE-TABLE.
026200     MOVE 0 TO IVC-PRC-COUNT.
026300     READ PRICE-MASTER.
026400     PERFORM 135-LOAD-ONE-PRICE-ENTRY THRU 135-EXIT
026500         UNTIL WS-PRCMSTR-STATUS = '10'.
026600
026700 130-EXIT.
026800     EXIT.
026900
027000 135-LOAD-ONE-PRICE-ENTRY.
027100     IF IVC-PRC-COUNT < 2000
027200         ADD 1 TO IVC-PRC-COUNT
027300         SET IVC-PRC-IDX TO IVC-PRC-COUNT
027400         MOVE BPR-ID             TO TAB-BPR-ID (IVC-PRC-IDX)
027500         MOVE BPR-SUPPLIER-NAME  TO TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX)
027600         MOVE BPR-SKU            TO TAB-BPR-SKU (IVC-PRC-IDX)
027700         MOVE BPR-PRODUCT-NAME   TO TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)
027800         MOVE BPR-PRODUCT-NAME   TO TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
027900         INSPECT TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
028000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028100             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028200         MOVE BPR-CURRENCY       TO TAB-BPR-CURRENCY (IVC-PRC-IDX)
028300         MOVE BPR-UNIT-PRICE     TO TAB-BPR-UNIT-PRICE (IVC-PRC-IDX)
028400         MOVE BPR-STATUS         TO TAB-BPR-STATUS (IVC-PRC-IDX)
028500         MOVE BPR-VALID-FROM     TO TAB-BPR-VALID-FROM (IVC-PRC-IDX)
028600         MOVE BPR-VALID-TO       TO TAB-BPR-VALID-TO (IVC-PRC-IDX)
028700         MOVE BPR-SOURCE         TO TAB-BPR-SOURCE (IVC-PRC-IDX)
028800         MOVE BPR-NOTE           TO TAB-BPR-NOTE (IVC-PRC-IDX)
028900     END-IF.
029000     READ PRICE-MASTER.
029100
029200 135-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    200/205 - PHASE A DRIVER - CLEAN/PARSE EVERY RECEIVED        *
029700*    INVOICE, FIVE AT A TIME, FOR OPERATOR VISIBILITY.  A TABLE   *
029800*    ALREADY HOLDS EVERY INVOICE, SO ONE PASS VISITS EACH         *
029900*    RECEIVED INVOICE EXACTLY ONCE - THE EQUIVALENT OF            *
030000*    REPEATEDLY TAKING BATCHES UNTIL NONE REMAIN.                 *
030100******************************************************************
030200 200-PHASE-A-DRIVER.
030300     MOVE 0 TO WS-PHASE-A-BATCH-CT.
030400     PERFORM 205-PHASE-A-ONE-INVOICE THRU 205-EXIT
030500         VARYING IVC-INV-IDX FROM 1 BY 1
030600         UNTIL IVC-INV-IDX > IVC-INV-COUNT.
030700     IF WS-PHASE-A-BATCH-CT > 0
030800         PERFORM 250-PHASE-A-BATCH-EXIT THRU 250-EXIT.
030900
031000 200-EXIT.
031100     EXIT.
031200
031300 205-PHASE-A-ONE-INVOICE.
031400     IF TBI-INV-STATUS (IVC-INV-IDX) = 'RECEIVED'
031500         PERFORM 210-PHASE-A-CLEAN-INVOICE THRU 210-EXIT
031600         ADD 1 TO WS-PHASE-A-BATCH-CT
031700         IF WS-PHASE-A-BATCH-CT = 5
031800             PERFORM 250-PHASE-A-BATCH-EXIT THRU 250-EXIT
031900         END-IF
032000     END-IF.
032100
032200 205-EXIT.
032300     EXIT.
032400
032500******************************************************************
032600*    210/215 - CLEAN EVERY LINE AND THE HEADER OF ONE INVOICE,   *
032700*    THEN DECIDE PARSED VS LEAVE-RECEIVED                         *
032800******************************************************************
032900 210-PHASE-A-CLEAN-INVOICE.
033000     MOVE 0 TO WS-LINES-THIS-INVOICE.
033100     PERFORM 215-PHASE-A-SCAN-ONE-LINE THRU 215-EXIT
033200         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
033300         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
033400     PERFORM 230-CLEAN-HEADER-FIELDS THRU 230-EXIT.
033500     IF WS-LINES-THIS-INVOICE > 0
033600         MOVE 'PARSED' TO TBI-INV-STATUS (IVC-INV-IDX)
033700         ADD 1 TO WS-PARSED-COUNT
033800         PERFORM 240-WRITE-PARSED-AUDIT THRU 240-EXIT
033900     ELSE
034000         ADD 1 TO WS-LEFT-RECEIVED-COUNT
034100     END-IF.
034200
034300 210-EXIT.
034400     EXIT.
034500
034600 215-PHASE-A-SCAN-ONE-LINE.
034700     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) =
034800                     TBI-INV-ID (IVC-INV-IDX)
034900         PERFORM 220-CLEAN-ONE-LINE THRU 220-EXIT
035000         ADD 1 TO WS-LINES-THIS-INVOICE
035100     END-IF.
035200
035300 215-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700*    220-CLEAN-ONE-LINE - RUN THE SEVEN MESSY FIELDS OF ONE LINE *
035800*    THROUGH IVCCLN, RESETTING ITS STATUS TO BLANK               *
035900******************************************************************
036000 220-CLEAN-ONE-LINE.
036100     MOVE 'VAT-PCT   ' TO WS-CLN-FIELD-TYPE.
036200     MOVE 'N' TO WS-CLN-ABS-VALUE-SW.
036300     MOVE TBL-LIN-VAT-PCT (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
036400     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
036500     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
036600     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-VAT-PCT (WS-LNT-SCAN-IX).
036700     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-VAT-PCT-FL (WS-LNT-SCAN-IX).
036800
036900     MOVE 'NUMERIC   ' TO WS-CLN-FIELD-TYPE.
037000     MOVE 'Y' TO WS-CLN-ABS-VALUE-SW.
037100     MOVE TBL-LIN-QUANTITY (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
037200     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
037300     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
037400     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-QUANTITY (WS-LNT-SCAN-IX).
037500     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-QUANTITY-FL (WS-LNT-SCAN-IX).
037600
037700     MOVE TBL-LIN-UNIT-PRICE (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
037800     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
037900     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
038000     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-UNIT-PRICE (WS-LNT-SCAN-IX).
038100     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-UNIT-PRICE-FL (WS-LNT-SCAN-IX).
038200
038300     MOVE 'N' TO WS-CLN-ABS-VALUE-SW.
038400     MOVE TBL-LIN-DISCOUNT (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
038500     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
038600     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
038700     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-DISCOUNT (WS-LNT-SCAN-IX).
038800     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-DISCOUNT-FL (WS-LNT-SCAN-IX).
038900
039000     MOVE TBL-LIN-DISCOUNT-TOT (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
039100     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
039200     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
039300     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-DISCOUNT-TOT (WS-LNT-SCAN-IX).
039400     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-DISCOUNT-TOT-FL (WS-LNT-SCAN-IX).
039500
039600     MOVE 'Y' TO WS-CLN-ABS-VALUE-SW.
039700     MOVE TBL-LIN-NET-AMOUNT (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
039800     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
039900     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
040000     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-NET-AMOUNT (WS-LNT-SCAN-IX).
040100     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-NET-AMOUNT-FL (WS-LNT-SCAN-IX).
040200
040300     MOVE TBL-LIN-LINE-TOTAL (WS-LNT-SCAN-IX) TO WS-CLN-EDIT-OUT.
040400     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
040500     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
040600     MOVE WS-CLN-NUMERIC-OUT TO TBL-LIN-LINE-TOTAL (WS-LNT-SCAN-IX).
040700     MOVE WS-CLN-PRESENT-FL  TO TBL-LIN-LINE-TOTAL-FL (WS-LNT-SCAN-IX).
040800
040900     MOVE SPACES TO TBL-LIN-STATUS (WS-LNT-SCAN-IX).
041000
041100 220-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500*    230-CLEAN-HEADER-FIELDS - DATE PLUS THE FOUR MONEY FIELDS,  *
041600*    ALL WITH THE HEADER'S ALWAYS-ON ABSOLUTE-VALUE RULE         *
041700******************************************************************
041800 230-CLEAN-HEADER-FIELDS.
041900     MOVE 'DATE      ' TO WS-CLN-FIELD-TYPE.
042000     MOVE 'N' TO WS-CLN-ABS-VALUE-SW.
042100     MOVE SPACES TO WS-CLN-RAW-TEXT.
042150     MOVE TBI-INV-DATE (IVC-INV-IDX) TO WS-DATE-WORK.
042200     STRING WS-DATE-WORK-CCYY '-' WS-DATE-WORK-MM '-' WS-DATE-WORK-DD
042500         DELIMITED BY SIZE INTO WS-CLN-RAW-TEXT.
042600     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
042700     IF WS-CLN-PRESENT
042800         MOVE WS-CLN-DATE-OUT TO TBI-INV-DATE (IVC-INV-IDX).
042900
043000     MOVE 'NUMERIC   ' TO WS-CLN-FIELD-TYPE.
043100     MOVE 'Y' TO WS-CLN-ABS-VALUE-SW.
043200     MOVE TBI-INV-SUBTOTAL (IVC-INV-IDX) TO WS-CLN-EDIT-OUT.
043300     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
043400     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
043500     MOVE WS-CLN-NUMERIC-OUT TO TBI-INV-SUBTOTAL (IVC-INV-IDX).
043600
043700     MOVE TBI-INV-TAX (IVC-INV-IDX) TO WS-CLN-EDIT-OUT.
043800     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
043900     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
044000     MOVE WS-CLN-NUMERIC-OUT TO TBI-INV-TAX (IVC-INV-IDX).
044100
044200     MOVE TBI-INV-FREIGHT (IVC-INV-IDX) TO WS-CLN-EDIT-OUT.
044300     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
044400     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
044500     MOVE WS-CLN-NUMERIC-OUT TO TBI-INV-FREIGHT (IVC-INV-IDX).
044600
044700     MOVE TBI-INV-TOTAL (IVC-INV-IDX) TO WS-CLN-EDIT-OUT.
044800     MOVE WS-CLN-EDIT-OUT TO WS-CLN-RAW-TEXT.
044900     PERFORM 290-CALL-CLEANER THRU 290-EXIT.
045000     MOVE WS-CLN-NUMERIC-OUT TO TBI-INV-TOTAL (IVC-INV-IDX).
045100
045200 230-EXIT.
045300     EXIT.
045400
045500******************************************************************
045600*    240-WRITE-PARSED-AUDIT - ONE INVOICE-PARSED ENTRY PER       *
045700*    INVOICE MOVED TO PARSED, CARRYING THE LINE COUNT            *
045800******************************************************************
045900 240-WRITE-PARSED-AUDIT.
046000     MOVE WS-LINES-THIS-INVOICE TO WS-LINE-COUNT-ED.
046100     MOVE SPACES TO IVC-AUDIT-REC.
046200     ADD 1 TO WS-AUD-SEQ.
046300     MOVE WS-AUD-SEQ TO WS-AUD-SEQ-ED.
046400     STRING 'AU' WS-AUD-SEQ-ED DELIMITED BY SIZE INTO AUD-ID.
046500     MOVE 'INVOICE' TO AUD-ENTITY-TYPE.
046600     MOVE TBI-INV-ID (IVC-INV-IDX) TO AUD-ENTITY-ID.
046700     MOVE 'INVOICE-PARSED' TO AUD-ACTION.
046800     MOVE SPACES TO AUD-DETAILS.
046900     STRING 'lines=' WS-LINE-COUNT-ED
047000         DELIMITED BY SIZE INTO AUD-DETAILS.
047100     MOVE SPACES TO AUD-PERFORMED-BY.
047200     MOVE WS-RUN-DATE TO AUD-PERFORMED-AT.
047300     WRITE IVC-AUDIT-REC.
047400
047500 240-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*    250-PHASE-A-BATCH-EXIT - OPERATOR VISIBILITY EVERY 5TH      *
048000******************************************************************
048100 250-PHASE-A-BATCH-EXIT.
048200     DISPLAY 'IVCBATCH - PHASE A BATCH COMPLETE, COUNT '
048300         WS-PHASE-A-BATCH-CT.
048400     MOVE 0 TO WS-PHASE-A-BATCH-CT.
048500
048600 250-EXIT.
048700     EXIT.
048800
048900******************************************************************
049000*    290-CALL-CLEANER - THE ACTUAL CALL TO IVCCLN, SHARED BY     *
049100*    EVERY FIELD-CLEANUP STEP ABOVE                              *
049200******************************************************************
049300 290-CALL-CLEANER.
049400     MOVE ZERO  TO WS-CLN-NUMERIC-OUT, WS-CLN-DATE-OUT.
049500     MOVE 'N'   TO WS-CLN-PRESENT-FL, WS-CLN-SIGN-NORM-FL.
049600     CALL 'IVCCLN' USING WS-CLN-REQUEST, WS-CLN-RESULT.
049700
049800 290-EXIT.
049900     EXIT.
050000
050100******************************************************************
050200*    300/305 - PHASE B DRIVER - VALIDATE EVERY PARSED INVOICE,   *
050300*    FIVE AT A TIME.  SAME ONE-PASS REASONING AS PHASE A.        *
050400******************************************************************
050500 300-PHASE-B-DRIVER.
050600     MOVE 0 TO WS-PHASE-B-BATCH-CT.
050700     PERFORM 305-PHASE-B-ONE-INVOICE THRU 305-EXIT
050800         VARYING IVC-INV-IDX FROM 1 BY 1
050900         UNTIL IVC-INV-IDX > IVC-INV-COUNT.
051000     IF WS-PHASE-B-BATCH-CT > 0
051100         PERFORM 350-PHASE-B-BATCH-EXIT THRU 350-EXIT.
051200
051300 300-EXIT.
051400     EXIT.
051500
051600 305-PHASE-B-ONE-INVOICE.
051700     IF TBI-INV-STATUS (IVC-INV-IDX) = 'PARSED'
051800         PERFORM 310-PHASE-B-VALIDATE-INVOICE THRU 310-EXIT
051900         ADD 1 TO WS-PHASE-B-BATCH-CT
052000         IF WS-PHASE-B-BATCH-CT = 5
052100             PERFORM 350-PHASE-B-BATCH-EXIT THRU 350-EXIT
052200         END-IF
052300     END-IF.
052400
052500 305-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*    310/312 - BUILD THE PER-CALL SCRATCH AREA FOR ONE INVOICE   *
053000*    AND CALL IVCVAL IN VALIDATE MODE                            *
053100******************************************************************
053200 310-PHASE-B-VALIDATE-INVOICE.
053300     MOVE 'VALIDATE' TO WS-CALL-MODE.
053400     MOVE TBI-INV-ID (IVC-INV-IDX)            TO INV-ID.
053500     MOVE TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX) TO INV-SOURCE-MSG-ID.
053600     MOVE TBI-INV-SUPPLIER-NAME (IVC-INV-IDX) TO INV-SUPPLIER-NAME.
053700     MOVE TBI-INV-NUMBER (IVC-INV-IDX)        TO INV-NUMBER.
053800     MOVE TBI-INV-DATE (IVC-INV-IDX)          TO INV-DATE.
053900     MOVE TBI-INV-CURRENCY (IVC-INV-IDX)      TO INV-CURRENCY.
054000     MOVE TBI-INV-SUBTOTAL (IVC-INV-IDX)      TO INV-SUBTOTAL.
054100     MOVE TBI-INV-TAX (IVC-INV-IDX)           TO INV-TAX.
054200     MOVE TBI-INV-FREIGHT (IVC-INV-IDX)       TO INV-FREIGHT.
054300     MOVE TBI-INV-TOTAL (IVC-INV-IDX)         TO INV-TOTAL.
054400     MOVE TBI-INV-STATUS (IVC-INV-IDX)        TO INV-STATUS.
054500     MOVE TBI-INV-VALIDATED-AT (IVC-INV-IDX)  TO INV-VALIDATED-AT.
054600     MOVE 0 TO LK-LINE-COUNT.
054700     PERFORM 312-BUILD-ONE-CALL-LINE THRU 312-EXIT
054800         VARYING WS-LNT-SCAN-IX FROM 1 BY 1
054900         UNTIL WS-LNT-SCAN-IX > IVC-LNT-COUNT.
055000     CALL 'IVCVAL' USING WS-CALL-MODE, IVC-INVOICE-REC,
055100         IVC-CALL-LINE-TABLE, IVC-PRICE-TABLE, IVC-SUMMARY-REC,
055200         IVC-CALL-AUDIT-TABLE, IVC-CALL-REPORT-LINES, WS-RUN-DATE.
055300     MOVE INV-STATUS TO TBI-INV-STATUS (IVC-INV-IDX).
055400     MOVE INV-VALIDATED-AT TO TBI-INV-VALIDATED-AT (IVC-INV-IDX).
055500     IF INV-ST-VALIDATED
055600         ADD 1 TO WS-VALIDATED-COUNT.
055700     PERFORM 320-STORE-VALIDATED-LINE THRU 320-EXIT
055800         VARYING WS-CALL-LINE-IX FROM 1 BY 1
055900         UNTIL WS-CALL-LINE-IX > LK-LINE-COUNT.
056000     PERFORM 330-WRITE-CALL-AUDIT-ENTRY THRU 330-EXIT
056100         VARYING WS-AUD-OUT-IX FROM 1 BY 1
056200         UNTIL WS-AUD-OUT-IX > LK-AUD-COUNT.
056300     PERFORM 335-WRITE-ONE-RPT-LINE THRU 335-EXIT
056400         VARYING WS-RPT-OUT-IX FROM 1 BY 1
056500         UNTIL WS-RPT-OUT-IX > LK-RPT-COUNT.
056600
056700 310-EXIT.
056800     EXIT.
056900
057000 312-BUILD-ONE-CALL-LINE.
057100     IF TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) = INV-ID
057200      AND LK-LINE-COUNT < 200
057300         ADD 1 TO LK-LINE-COUNT
057400         SET LK-LINE-IDX TO LK-LINE-COUNT
057500         MOVE TBL-LIN-ID (WS-LNT-SCAN-IX) TO LIN-ID (LK-LINE-IDX)
057600         MOVE TBL-LIN-INVOICE-ID (WS-LNT-SCAN-IX) TO LIN-INVOICE-ID (LK-LINE-IDX)
057700         MOVE TBL-LIN-LINE-NO (WS-LNT-SCAN-IX) TO LIN-LINE-NO (LK-LINE-IDX)
057800         MOVE TBL-LIN-SKU (WS-LNT-SCAN-IX) TO LIN-SKU (LK-LINE-IDX)
057900         MOVE TBL-LIN-PRODUCT-NAME (WS-LNT-SCAN-IX) TO LIN-PRODUCT-NAME (LK-LINE-IDX)
058000         MOVE TBL-LIN-DESCRIPTION (WS-LNT-SCAN-IX) TO LIN-DESCRIPTION (LK-LINE-IDX)
058100         MOVE TBL-LIN-QUANTITY (WS-LNT-SCAN-IX) TO LIN-QUANTITY (LK-LINE-IDX)
058200         MOVE TBL-LIN-QUANTITY-FL (WS-LNT-SCAN-IX) TO LIN-QUANTITY-FL (LK-LINE-IDX)
058300         MOVE TBL-LIN-UNIT (WS-LNT-SCAN-IX) TO LIN-UNIT (LK-LINE-IDX)
058400         MOVE TBL-LIN-UNIT-PRICE (WS-LNT-SCAN-IX) TO LIN-UNIT-PRICE (LK-LINE-IDX)
058500         MOVE TBL-LIN-UNIT-PRICE-FL (WS-LNT-SCAN-IX) TO LIN-UNIT-PRICE-FL (LK-LINE-IDX)
058600         MOVE TBL-LIN-DISCOUNT (WS-LNT-SCAN-IX) TO LIN-DISCOUNT (LK-LINE-IDX)
058700         MOVE TBL-LIN-DISCOUNT-FL (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-FL (LK-LINE-IDX)
058800         MOVE TBL-LIN-DISCOUNT-TOT (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-TOT (LK-LINE-IDX)
058900         MOVE TBL-LIN-DISCOUNT-TOT-FL (WS-LNT-SCAN-IX) TO LIN-DISCOUNT-TOT-FL (LK-LINE-IDX)
059000         MOVE TBL-LIN-NET-AMOUNT (WS-LNT-SCAN-IX) TO LIN-NET-AMOUNT (LK-LINE-IDX)
059100         MOVE TBL-LIN-NET-AMOUNT-FL (WS-LNT-SCAN-IX) TO LIN-NET-AMOUNT-FL (LK-LINE-IDX)
059200         MOVE TBL-LIN-VAT-PCT (WS-LNT-SCAN-IX) TO LIN-VAT-PCT (LK-LINE-IDX)
059300         MOVE TBL-LIN-VAT-PCT-FL (WS-LNT-SCAN-IX) TO LIN-VAT-PCT-FL (LK-LINE-IDX)
059400         MOVE TBL-LIN-LINE-TOTAL (WS-LNT-SCAN-IX) TO LIN-LINE-TOTAL (LK-LINE-IDX)
059500         MOVE TBL-LIN-LINE-TOTAL-FL (WS-LNT-SCAN-IX) TO LIN-LINE-TOTAL-FL (LK-LINE-IDX)
059600         MOVE TBL-LIN-CURRENCY (WS-LNT-SCAN-IX) TO LIN-CURRENCY (LK-LINE-IDX)
059700         MOVE TBL-LIN-STATUS (WS-LNT-SCAN-IX) TO LIN-STATUS (LK-LINE-IDX)
059800     END-IF.
059900
060000 312-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400*    320-STORE-VALIDATED-LINE - COPY ONE RESULT LINE BACK        *
060500******************************************************************
060600 320-STORE-VALIDATED-LINE.
060700     SET LK-LINE-IDX TO WS-CALL-LINE-IX.
060800     SET IVC-LNT-IDX TO 1.
060900     SEARCH IVC-LNT-ENTRY
061000         AT END
061100             CONTINUE
061200         WHEN TBL-LIN-ID (IVC-LNT-IDX) = LIN-ID (LK-LINE-IDX)
061300             MOVE LIN-STATUS (LK-LINE-IDX) TO TBL-LIN-STATUS (IVC-LNT-IDX).
061400
061500 320-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900*    330-WRITE-CALL-AUDIT-ENTRY - STAMP ID/USER/DATE AND WRITE   *
062000******************************************************************
062100 330-WRITE-CALL-AUDIT-ENTRY.
062200     MOVE SPACES TO IVC-AUDIT-REC.
062300     ADD 1 TO WS-AUD-SEQ.
062400     MOVE WS-AUD-SEQ TO WS-AUD-SEQ-ED.
062500     STRING 'AU' WS-AUD-SEQ-ED DELIMITED BY SIZE INTO AUD-ID.
062600     MOVE AUD-ENTITY-TYPE (WS-AUD-OUT-IX) TO AUD-ENTITY-TYPE OF IVC-AUDIT-REC.
062700     MOVE AUD-ENTITY-ID   (WS-AUD-OUT-IX) TO AUD-ENTITY-ID   OF IVC-AUDIT-REC.
062800     MOVE AUD-ACTION      (WS-AUD-OUT-IX) TO AUD-ACTION      OF IVC-AUDIT-REC.
062900     MOVE AUD-DETAILS     (WS-AUD-OUT-IX) TO AUD-DETAILS     OF IVC-AUDIT-REC.
063000     MOVE SPACES TO AUD-PERFORMED-BY.
063100     MOVE WS-RUN-DATE TO AUD-PERFORMED-AT.
063200     WRITE IVC-AUDIT-REC.
063300
063400 330-EXIT.
063500     EXIT.
063600
063700******************************************************************
063800*    335-WRITE-ONE-RPT-LINE - WRITE ONE RETURNED REPORT LINE     *
063900******************************************************************
064000 335-WRITE-ONE-RPT-LINE.
064100     WRITE SUMMARY-REPORT FROM LK-RPT-LINE (WS-RPT-OUT-IX).
064200
064300 335-EXIT.
064400     EXIT.
064500
064600******************************************************************
064700*    350-PHASE-B-BATCH-EXIT - OPERATOR VISIBILITY EVERY 5TH      *
064800******************************************************************
064900 350-PHASE-B-BATCH-EXIT.
065000     DISPLAY 'IVCBATCH - PHASE B BATCH COMPLETE, COUNT '
065100         WS-PHASE-B-BATCH-CT.
065200     MOVE 0 TO WS-PHASE-B-BATCH-CT.
065300
065400 350-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    600-REPORT-RUN-TOTALS - PULL THE EOJ GRAND-TOTALS LINES     *
065900*    FROM IVCVAL AND WRITE THEM TO THE SUMMARY REPORT             *
066000******************************************************************
066100 600-REPORT-RUN-TOTALS.
066200     MOVE 'TOTALS' TO WS-CALL-MODE.
066300     MOVE 0 TO LK-LINE-COUNT, LK-AUD-COUNT.
066400     CALL 'IVCVAL' USING WS-CALL-MODE, IVC-INVOICE-REC,
066500         IVC-CALL-LINE-TABLE, IVC-PRICE-TABLE, IVC-SUMMARY-REC,
066600         IVC-CALL-AUDIT-TABLE, IVC-CALL-REPORT-LINES, WS-RUN-DATE.
066700     PERFORM 335-WRITE-ONE-RPT-LINE THRU 335-EXIT
066800         VARYING WS-RPT-OUT-IX FROM 1 BY 1
066900         UNTIL WS-RPT-OUT-IX > LK-RPT-COUNT.
067000     MOVE SPACES TO IVC-SUMMARY-LINE.
067100     STRING 'Invoices parsed: ' WS-PARSED-COUNT
067200         DELIMITED BY SIZE INTO IVC-SUMMARY-LINE.
067300     WRITE SUMMARY-REPORT.
067400     MOVE SPACES TO IVC-SUMMARY-LINE.
067500     STRING 'Invoices validated: ' WS-VALIDATED-COUNT
067600         DELIMITED BY SIZE INTO IVC-SUMMARY-LINE.
067700     WRITE SUMMARY-REPORT.
067800
067900 600-EXIT.
068000     EXIT.
068100
068200******************************************************************
068300*    900/910/920/930 - REWRITE INVOICE-FILE/INVLINE-FILE/PRICE-  *
068400*    MASTER FROM THE IN-MEMORY TABLES, CLOSE ALL FILES           *
068500******************************************************************
068600 900-TERMINATE.
068700     CLOSE INVOICE-FILE.
068800     OPEN OUTPUT INVOICE-FILE.
068900     PERFORM 910-REWRITE-ONE-INVOICE THRU 910-EXIT
069000         VARYING IVC-INV-IDX FROM 1 BY 1
069100         UNTIL IVC-INV-IDX > IVC-INV-COUNT.
069200     CLOSE INVOICE-FILE.
069300     CLOSE INVLINE-FILE.
069400     OPEN OUTPUT INVLINE-FILE.
069500     PERFORM 920-REWRITE-ONE-LINE THRU 920-EXIT
069600         VARYING IVC-LNT-IDX FROM 1 BY 1
069700         UNTIL IVC-LNT-IDX > IVC-LNT-COUNT.
069800     CLOSE INVLINE-FILE.
069900     CLOSE PRICE-MASTER.
070000     OPEN OUTPUT PRICE-MASTER.
070100     PERFORM 930-REWRITE-ONE-PRICE THRU 930-EXIT
070200         VARYING IVC-PRC-IDX FROM 1 BY 1
070300         UNTIL IVC-PRC-IDX > IVC-PRC-COUNT.
070400     CLOSE PRICE-MASTER.
070500     CLOSE AUDIT-FILE.
070600     CLOSE SUMMARY-REPORT.
070700     DISPLAY 'IVCBATCH - INVOICES PARSED        ' WS-PARSED-COUNT.
070800     DISPLAY 'IVCBATCH - INVOICES VALIDATED      ' WS-VALIDATED-COUNT.
070900     DISPLAY 'IVCBATCH - LEFT IN RECEIVED STATUS ' WS-LEFT-RECEIVED-COUNT.
071000
071100 900-EXIT.
071200     EXIT.
071300
071400 910-REWRITE-ONE-INVOICE.
071500     MOVE TBI-INV-ID (IVC-INV-IDX)            TO INV-ID.
071600     MOVE TBI-INV-SOURCE-MSG-ID (IVC-INV-IDX) TO INV-SOURCE-MSG-ID.
071700     MOVE TBI-INV-SUPPLIER-NAME (IVC-INV-IDX) TO INV-SUPPLIER-NAME.
071800     MOVE TBI-INV-NUMBER (IVC-INV-IDX)        TO INV-NUMBER.
071900     MOVE TBI-INV-DATE (IVC-INV-IDX)           TO INV-DATE.
072000     MOVE TBI-INV-CURRENCY (IVC-INV-IDX)      TO INV-CURRENCY.
072100     MOVE TBI-INV-SUBTOTAL (IVC-INV-IDX)      TO INV-SUBTOTAL.
072200     MOVE TBI-INV-TAX (IVC-INV-IDX)            TO INV-TAX.
072300     MOVE TBI-INV-FREIGHT (IVC-INV-IDX)       TO INV-FREIGHT.
072400     MOVE TBI-INV-TOTAL (IVC-INV-IDX)          TO INV-TOTAL.
072500     MOVE TBI-INV-STATUS (IVC-INV-IDX)        TO INV-STATUS.
072600     MOVE TBI-INV-VALIDATED-AT (IVC-INV-IDX)  TO INV-VALIDATED-AT.
072700     WRITE IVC-INVOICE-REC.
072800
072900 910-EXIT.
073000     EXIT.
073100
073200 920-REWRITE-ONE-LINE.
073300     MOVE TBL-LIN-ID (IVC-LNT-IDX)            TO LIN-ID.
073400     MOVE TBL-LIN-INVOICE-ID (IVC-LNT-IDX)    TO LIN-INVOICE-ID.
073500     MOVE TBL-LIN-LINE-NO (IVC-LNT-IDX)       TO LIN-LINE-NO.
073600     MOVE TBL-LIN-SKU (IVC-LNT-IDX)           TO LIN-SKU.
073700     MOVE TBL-LIN-PRODUCT-NAME (IVC-LNT-IDX)  TO LIN-PRODUCT-NAME.
073800     MOVE TBL-LIN-DESCRIPTION (IVC-LNT-IDX)   TO LIN-DESCRIPTION.
073900     MOVE TBL-LIN-QUANTITY (IVC-LNT-IDX)      TO LIN-QUANTITY.
074000     MOVE TBL-LIN-QUANTITY-FL (IVC-LNT-IDX)   TO LIN-QUANTITY-FL.
074100     MOVE TBL-LIN-UNIT (IVC-LNT-IDX)          TO LIN-UNIT.
074200     MOVE TBL-LIN-UNIT-PRICE (IVC-LNT-IDX)    TO LIN-UNIT-PRICE.
074300     MOVE TBL-LIN-UNIT-PRICE-FL (IVC-LNT-IDX) TO LIN-UNIT-PRICE-FL.
074400     MOVE TBL-LIN-DISCOUNT (IVC-LNT-IDX)      TO LIN-DISCOUNT.
074500     MOVE TBL-LIN-DISCOUNT-FL (IVC-LNT-IDX)   TO LIN-DISCOUNT-FL.
074600     MOVE TBL-LIN-DISCOUNT-TOT (IVC-LNT-IDX)  TO LIN-DISCOUNT-TOT.
074700     MOVE TBL-LIN-DISCOUNT-TOT-FL (IVC-LNT-IDX) TO LIN-DISCOUNT-TOT-FL.
074800     MOVE TBL-LIN-NET-AMOUNT (IVC-LNT-IDX)    TO LIN-NET-AMOUNT.
074900     MOVE TBL-LIN-NET-AMOUNT-FL (IVC-LNT-IDX) TO LIN-NET-AMOUNT-FL.
075000     MOVE TBL-LIN-VAT-PCT (IVC-LNT-IDX)       TO LIN-VAT-PCT.
075100     MOVE TBL-LIN-VAT-PCT-FL (IVC-LNT-IDX)    TO LIN-VAT-PCT-FL.
075200     MOVE TBL-LIN-LINE-TOTAL (IVC-LNT-IDX)    TO LIN-LINE-TOTAL.
075300     MOVE TBL-LIN-LINE-TOTAL-FL (IVC-LNT-IDX) TO LIN-LINE-TOTAL-FL.
075400     MOVE TBL-LIN-CURRENCY (IVC-LNT-IDX)      TO LIN-CURRENCY.
075500     MOVE TBL-LIN-STATUS (IVC-LNT-IDX)        TO LIN-STATUS.
075600     WRITE IVC-LINE-REC.
075700
075800 920-EXIT.
075900     EXIT.
076000
076100 930-REWRITE-ONE-PRICE.
076200     MOVE TAB-BPR-ID (IVC-PRC-IDX)            TO BPR-ID.
076300     MOVE TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX) TO BPR-SUPPLIER-NAME.
076400     MOVE TAB-BPR-SKU (IVC-PRC-IDX)            TO BPR-SKU.
076500     MOVE TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)  TO BPR-PRODUCT-NAME.
076600     MOVE TAB-BPR-CURRENCY (IVC-PRC-IDX)      TO BPR-CURRENCY.
076700     MOVE TAB-BPR-UNIT-PRICE (IVC-PRC-IDX)    TO BPR-UNIT-PRICE.
076800     MOVE TAB-BPR-STATUS (IVC-PRC-IDX)         TO BPR-STATUS.
076900     MOVE TAB-BPR-VALID-FROM (IVC-PRC-IDX)    TO BPR-VALID-FROM.
077000     MOVE TAB-BPR-VALID-TO (IVC-PRC-IDX)      TO BPR-VALID-TO.
077100     MOVE TAB-BPR-SOURCE (IVC-PRC-IDX)         TO BPR-SOURCE.
077200     MOVE TAB-BPR-NOTE (IVC-PRC-IDX)           TO BPR-NOTE.
077300     WRITE IVC-PRICE-REC.
077400
077500 930-EXIT.
077600     EXIT.
