000100******************************************************************
000200*    IVCIVT   -  IN-MEMORY INVOICE TABLE                         *
000300*    USED BY  -  IVCBATCH, IVCRES                                *
000400*    INVOICE-FILE IS READ IN FULL AT THE START OF THE RUN INTO   *
000500*    THIS TABLE, PROCESSED HERE BY REPEATED SEARCH, AND THE      *
000600*    WHOLE TABLE IS REWRITTEN TO INVOICE-FILE AT END OF RUN.      *
000700*    SAME IN-MEMORY-TABLE-PLUS-SEARCH IDIOM AS IVCTAB.           *
000800******************************************************************
000900*    01-23-03  RSK  ORIGINAL TABLE - UP TO 500 INVOICES PER RUN  *
001000*    02-09-04  TMJ  RAISED TABLE-SIZE 300 TO 500                 *
001050*    08-19-14  TMJ  RQ2204 FILLER ADDED TO TABLE HEADER AND      *
001060*                  TO EACH TABLE ENTRY                          *
001070*    05-14-21  RSK  RQ2471 AMOUNTS REPACKED COMP-3 PER STANDARD  *
001100******************************************************************
001200 01  IVC-INVOICE-TABLE.
001250     05  FILLER                       PIC X(04).
001300     05  IVC-INV-COUNT                 PIC S9(4) COMP VALUE +0.
001400     05  IVC-INV-ENTRY OCCURS 500 TIMES
001500                       INDEXED BY IVC-INV-IDX.
001600         10  TBI-INV-ID                PIC X(12).
001700         10  TBI-INV-SOURCE-MSG-ID      PIC X(20).
001800         10  TBI-INV-SUPPLIER-NAME     PIC X(30).
001900         10  TBI-INV-NUMBER            PIC X(20).
002000         10  TBI-INV-DATE              PIC 9(8).
002100         10  TBI-INV-CURRENCY          PIC X(3).
002200         10  TBI-INV-SUBTOTAL          PIC S9(9)V99 COMP-3.
002300         10  TBI-INV-TAX               PIC S9(9)V99 COMP-3.
002400         10  TBI-INV-FREIGHT           PIC S9(9)V99 COMP-3.
002500         10  TBI-INV-TOTAL             PIC S9(9)V99 COMP-3.
002600         10  TBI-INV-STATUS            PIC X(12).
002700         10  TBI-INV-VALIDATED-AT      PIC 9(8).
002750         10  FILLER                    PIC X(04).
