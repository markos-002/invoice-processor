000100******************************************************************
000200*    IVCINV   -  INVOICE HEADER RECORD LAYOUT                    *
000300*    USED BY  -  IVCBATCH, IVCVAL, IVCRES                        *
000400******************************************************************
000500*    01-23-03  RSK  ORIGINAL LAYOUT FOR AP INVOICE CONTROL       *
000600*    06-11-03  RSK  ADDED INV-VALIDATED-AT PER AUDIT REQUEST     *
000700*    02-09-04  TMJ  WIDENED INV-SUPPLIER-NAME 20 TO 30           *
000800*    09-30-98  LPR  Y2K - INV-DATE/INV-VALIDATED-AT ALREADY 8(8) *
000900*    04-14-11  RSK  RQ1871 ADD INV-CURRENCY EUR/DKK              *
000950*    05-14-21  RSK  RQ2471 AMOUNTS REPACKED COMP-3 PER STANDARD  *
001000******************************************************************
001100 01  IVC-INVOICE-REC.
001200     05  INV-ID                        PIC X(12).
001300     05  INV-SOURCE-MSG-ID             PIC X(20).
001400     05  INV-SUPPLIER-NAME             PIC X(30).
001500     05  INV-NUMBER                    PIC X(20).
001600     05  INV-DATE                      PIC 9(8).
001700     05  INV-DATE-PARTS REDEFINES INV-DATE.
001800         10  INV-DATE-CCYY             PIC 9(4).
001900         10  INV-DATE-MM               PIC 9(2).
002000         10  INV-DATE-DD               PIC 9(2).
002100     05  INV-CURRENCY                  PIC X(3).
002200     05  INV-SUBTOTAL                  PIC S9(9)V99 COMP-3.
002300     05  INV-TAX                       PIC S9(9)V99 COMP-3.
002400     05  INV-FREIGHT                   PIC S9(9)V99 COMP-3.
002500     05  INV-TOTAL                     PIC S9(9)V99 COMP-3.
002600     05  INV-STATUS                    PIC X(12).
002700         88  INV-ST-RECEIVED           VALUE 'RECEIVED'.
002800         88  INV-ST-PARSED             VALUE 'PARSED'.
002900         88  INV-ST-VALIDATED          VALUE 'VALIDATED'.
003000         88  INV-ST-NEEDS-REVIEW       VALUE 'NEEDS-REVIEW'.
003100         88  INV-ST-DISPUTED           VALUE 'DISPUTED'.
003200     05  INV-VALIDATED-AT              PIC 9(8).
003300     05  FILLER                        PIC X(43).
