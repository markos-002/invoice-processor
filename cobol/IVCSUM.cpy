000100******************************************************************
000200*    IVCSUM   -  VALIDATION RUN SUMMARY RECORD (PER INVOICE)     *
000300*    USED BY  -  IVCVAL, IVCBATCH, IVCRES                        *
000400******************************************************************
000500*    06-11-03  RSK  ORIGINAL LAYOUT - ROLL-UP COUNTERS FOR RPT   *
000600*    04-02-09  TMJ  RQ1512 ADD SUM-NO-MATCH-COUNT               *
000700*    08-19-14  TMJ  RQ2204 FILLER ADDED TO ROUND RECORD TO 80    *
000750******************************************************************
000800 01  IVC-SUMMARY-REC.
000900     05  SUM-INVOICE-ID                PIC X(12).
001000     05  SUM-STATUS                    PIC X(12).
001100         88  SUM-ST-VALIDATED          VALUE 'VALIDATED'.
001200         88  SUM-ST-NEEDS-REVIEW       VALUE 'NEEDS-REVIEW'.
001300     05  SUM-TOTAL-LINES               PIC 9(5).
001400     05  SUM-MATCH-COUNT               PIC 9(5).
001500     05  SUM-MISMATCH-COUNT            PIC 9(5).
001600     05  SUM-CREATED-PRICE-COUNT       PIC 9(5).
001700     05  SUM-NO-MATCH-COUNT            PIC 9(5).
001800     05  FILLER                        PIC X(31).
