000100******************************************************************
000200*    IVCAUD   -  AUDIT-LOG RECORD LAYOUT                         *
000300*    USED BY  -  IVCBATCH, IVCVAL, IVCRES                        *
000400******************************************************************
000500*    01-23-03  RSK  ORIGINAL LAYOUT FOR AP INVOICE CONTROL       *
000600*    06-11-03  RSK  AUD-PERFORMED-BY BLANK MEANS SYSTEM          *
000700*    09-30-98  LPR  Y2K - AUD-PERFORMED-AT ALREADY 8(8)          *
000800******************************************************************
000900 01  IVC-AUDIT-REC.
001000     05  AUD-ID                        PIC X(12).
001100     05  AUD-ENTITY-TYPE               PIC X(20).
001200         88  AUD-ET-INVOICE            VALUE 'INVOICE'.
001300         88  AUD-ET-INVOICE-LINE       VALUE 'INVOICE-LINE'.
001400         88  AUD-ET-BUYING-PRICE       VALUE 'BUYING-PRICE-RECORD'.
001500     05  AUD-ENTITY-ID                 PIC X(12).
001600     05  AUD-ACTION                    PIC X(24).
001700     05  AUD-DETAILS                   PIC X(120).
001800     05  AUD-PERFORMED-BY              PIC X(12).
001900     05  AUD-PERFORMED-AT              PIC 9(8).
002000     05  AUD-PERFORMED-AT-PARTS REDEFINES AUD-PERFORMED-AT.
002100         10  AUD-PA-CCYY               PIC 9(4).
002200         10  AUD-PA-MM                 PIC 9(2).
002300         10  AUD-PA-DD                 PIC 9(2).
002400     05  FILLER                        PIC X(2).
