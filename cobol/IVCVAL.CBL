000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IVCVAL.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS.
000500 DATE-WRITTEN.  01-23-03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PROGRAM USED TO VALIDATE SUPPLIER INVOICES: IVCVAL IS CALLED  *
001000*  ONCE PER INVOICE BY IVCBATCH (PHASE B) OR BY IVCRES (AFTER A  *
001100*  PRICE ACCEPTANCE) WITH LK-CALL-MODE 'VALIDATE'.  EACH LINE OF *
001200*  THE INVOICE IS MATCHED AGAINST THE IN-MEMORY BUYING-PRICE     *
001300*  TABLE (IVCTAB), ASSIGNED A STATUS, AND THE INVOICE IS ROLLED  *
001400*  UP TO VALIDATED OR NEEDS-REVIEW.  AUDIT ENTRIES AND A REPORT  *
001500*  DETAIL LINE ARE HANDED BACK TO THE CALLER, WHICH OWNS ALL     *
001600*  FILE I/O.  A SECOND CALL WITH LK-CALL-MODE 'TOTALS' AT END OF *
001700*  JOB RETURNS THE GRAND-TOTAL LINES FOR THE VALIDATION REPORT.  *
001800*  ALL ERROR AND WARNING CONDITIONS ARE DISPLAYED TO SYSOUT.     *
001900******************************************************************
002000*    CHANGE LOG
002100*    --------------------------------------------------------
002200*    01-23-03  RSK  INITIAL VERSION - KEY SELECTION AND LOOKUP
002300*    02-14-03  RSK  ADDED LEARNED-PRICE-RECORD DEDUP RULE
002400*    03-02-03  RSK  ADDED INVOICE-LEVEL ROLL-UP PARAGRAPH
002500*    04-18-03  RSK  ADDED VALIDATION RUN REPORT PARAGRAPHS
002600*    06-11-03  RSK  AUDIT ENTRIES NOW HANDED BACK VIA LK-AUDIT-
002700*                  TABLE INSTEAD OF A LOCAL AUDIT FILE
002800*    09-30-98  LPR  Y2K REVIEW - ALL DATE FIELDS ALREADY CCYYMMDD
002900*    11-02-07  RSK  RQ1240 UNIT PRICE TOLERANCE TO 4 DECIMALS
003000*    04-02-09  TMJ  RQ1512 ADDED NO-MATCH COUNT TO SUMMARY RECORD
003100*    04-14-11  RSK  RQ1871 CASE-INSENSITIVE PRODUCT NAME MATCH
003200*    08-19-14  TMJ  RQ2204 GRAND TOTALS MOVED TO SEPARATE CALL
003300*                  MODE SO IVCBATCH CAN DRIVE END-OF-JOB TOTALS
003400*    02-27-18  RSK  RQ2490 DATE-VALIDITY WINDOW MADE OPTIONAL
003500*                  WHEN THE INVOICE DATE ITSELF IS ABSENT
003520*    05-14-21  RSK  RQ2471 PRICE FIELDS NOW COMP-3 - ADDED
003540*                  WS-ED-EXPECTED-PRICE/WS-ED-GOT-PRICE EDIT
003560*                  FIELDS SO 370-SET-MISMATCH CAN STILL STRING
003580*                  THEM INTO THE MISMATCH AUDIT TEXT
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600******************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000 01  PROGRAM-INDICATOR-SWITCHES.
005100     05  WS-KEY-TYPE-SW               PIC X(3)  VALUE 'NO '.
005200         88  WS-KEY-IS-SKU             VALUE 'SKU'.
005300         88  WS-KEY-IS-PRODUCT         VALUE 'PRD'.
005400         88  WS-KEY-IS-NONE            VALUE 'NO '.
005500     05  WS-DATE-FILTER-SW            PIC X(3)  VALUE 'OFF'.
005600         88  WS-DATE-FILTER-ON         VALUE 'ON '.
005700         88  WS-DATE-FILTER-OFF        VALUE 'OFF'.
005800     05  WS-CAND-FOUND-SW             PIC X(3)  VALUE 'NO '.
005900         88  WS-CAND-FOUND             VALUE 'YES'.
006000     05  WS-DEDUP-FOUND-SW            PIC X(3)  VALUE 'NO '.
006100         88  WS-DEDUP-FOUND            VALUE 'YES'.
006200     05  WS-FIRST-CALL-SW             PIC X(3)  VALUE 'YES'.
006300         88  WS-FIRST-CALL             VALUE 'YES'.
006400
006500 01  WS-COMPARE-FIELDS.
006600     05  WS-CMP-SUPPLIER              PIC X(30).
006700     05  WS-CMP-SKU                   PIC X(20).
006800     05  WS-CMP-PRODUCT-UC            PIC X(40).
006900     05  WS-CMP-INV-DATE              PIC 9(8).
007000     05  WS-LINE-PRODUCT-UC           PIC X(40).
007100
007300 01  WS-SUBSCRIPTS.
007400     05  WS-LINE-IX                   PIC S9(4) COMP VALUE 0.
007700
007800 01  WS-LEARN-CONTROLS.
007900     05  WS-LEARN-SEQ                 PIC S9(9) COMP VALUE 0.
008000     05  WS-LEARN-SEQ-ED              PIC 9(9)       VALUE 0.
008100
008200 01  WS-PRICE-COMPARE.
008300     05  WS-PRICE-DIFF                PIC S9(7)V9(4) VALUE 0.
008400     05  WS-TOLERANCE                 PIC S9(1)V9(4) VALUE +0.0001.
008450     05  WS-ED-EXPECTED-PRICE         PIC ----9.9999.
008470     05  WS-ED-GOT-PRICE              PIC ----9.9999.
008500
008600 01  WS-LINE-COUNTERS.
008700     05  WS-MATCH-CT                  PIC S9(5) COMP VALUE 0.
008800     05  WS-MISMATCH-CT               PIC S9(5) COMP VALUE 0.
008900     05  WS-CREATED-CT                PIC S9(5) COMP VALUE 0.
009000     05  WS-NO-MATCH-CT                PIC S9(5) COMP VALUE 0.
009100
009200 01  WS-GRAND-TOTALS.
009300     05  WS-GT-INVOICES                PIC S9(7) COMP VALUE 0.
009400     05  WS-GT-VALIDATED               PIC S9(7) COMP VALUE 0.
009500     05  WS-GT-NEEDS-REVIEW            PIC S9(7) COMP VALUE 0.
009600     05  WS-GT-TOTAL-LINES             PIC S9(7) COMP VALUE 0.
009700     05  WS-GT-MATCH                   PIC S9(7) COMP VALUE 0.
009800     05  WS-GT-MISMATCH                PIC S9(7) COMP VALUE 0.
009900     05  WS-GT-CREATED                 PIC S9(7) COMP VALUE 0.
010000     05  WS-GT-NO-MATCH                PIC S9(7) COMP VALUE 0.
010100 01  FILLER REDEFINES WS-GRAND-TOTALS.
010200     05  FILLER                        PIC X(4) OCCURS 8 TIMES.
010300
010400 01  WS-EDIT-FIELDS.
010500     05  WS-ED-TOTAL-LINES            PIC ZZZZ9.
010600     05  WS-ED-MATCH                  PIC ZZZZ9.
010700     05  WS-ED-MISMATCH               PIC ZZZZ9.
010800     05  WS-ED-CREATED                PIC ZZZZ9.
010900     05  WS-ED-NO-MATCH               PIC ZZZZ9.
011000     05  WS-ED-INVOICES                PIC ZZZZ9.
011100     05  WS-ED-VALIDATED                PIC ZZZZ9.
011200     05  WS-ED-NEEDS-REVIEW             PIC ZZZZ9.
011300
011400 01  LK-RUN-DATE-HOLD                PIC 9(8) VALUE 0.
012100 01  WS-RUN-DATE-CCYY REDEFINES LK-RUN-DATE-HOLD.
012200     05  WS-RD-CCYY                   PIC 9(4).
012300     05  WS-RD-MM                     PIC 9(2).
012400     05  WS-RD-DD                     PIC 9(2).
012500
012600 01  WS-DISPLAY-TEXT                  PIC X(80) VALUE SPACES.
012650 01  WS-DISPLAY-TEXT-ALT REDEFINES WS-DISPLAY-TEXT.
012660     05  WS-DISPLAY-TEXT-FIRST40      PIC X(40).
012670     05  WS-DISPLAY-TEXT-LAST40       PIC X(40).
012800
012900******************************************************************
013000 LINKAGE SECTION.
013100******************************************************************
013200 01  LK-CALL-MODE                     PIC X(10).
013300     88  LK-MODE-VALIDATE             VALUE 'VALIDATE'.
013400     88  LK-MODE-TOTALS               VALUE 'TOTALS'.
013500
013600     COPY IVCINV.
013700     COPY IVCLNC.
013800     COPY IVCTAB.
013900     COPY IVCSUM.
014000     COPY IVCAUC.
014100     COPY IVCRPC.
014200
018000 01  LK-RUN-DATE                       PIC 9(8).
018100
018200******************************************************************
018300 PROCEDURE DIVISION USING LK-CALL-MODE, IVC-INVOICE-REC,
018400         IVC-CALL-LINE-TABLE, IVC-PRICE-TABLE, IVC-SUMMARY-REC,
018500         IVC-CALL-AUDIT-TABLE, IVC-CALL-REPORT-LINES, LK-RUN-DATE.
018600******************************************************************
018700
018800 000-MAIN.
018900     MOVE 0 TO LK-AUD-COUNT, LK-RPT-COUNT.
019000     EVALUATE TRUE
019100         WHEN LK-MODE-VALIDATE
019200             PERFORM 200-VALIDATE-INVOICE THRU 200-EXIT
019300         WHEN LK-MODE-TOTALS
019400             PERFORM 600-REPORT-GRAND-TOTALS THRU 600-EXIT
019500         WHEN OTHER
019600             DISPLAY 'IVCVAL - UNKNOWN CALL MODE ' LK-CALL-MODE
019700     END-EVALUATE.
019800     GOBACK.
019900
020000******************************************************************
020100*    200-VALIDATE-INVOICE - VALIDATE ONE INVOICE'S LINES         *
020200******************************************************************
020300 200-VALIDATE-INVOICE.
020400     IF WS-FIRST-CALL
020500         PERFORM 950-HEADINGS THRU 950-EXIT
020600         MOVE 'NO ' TO WS-FIRST-CALL-SW.
020700     MOVE 0 TO WS-MATCH-CT, WS-MISMATCH-CT,
020800               WS-CREATED-CT, WS-NO-MATCH-CT.
020900     MOVE SPACES TO IVC-SUMMARY-REC.
021000     MOVE INV-ID      TO SUM-INVOICE-ID.
021100     IF LK-LINE-COUNT = 0
021200         MOVE 'NEEDS-REVIEW' TO INV-STATUS
021300         MOVE SPACES TO WS-DISPLAY-TEXT
021400         STRING 'no invoice lines found' DELIMITED BY SIZE
021500             INTO WS-DISPLAY-TEXT
021600         PERFORM 800-WRITE-AUDIT THRU 800-EXIT
021700         MOVE 'NEEDS-REVIEW' TO SUM-STATUS
021800         GO TO 290-ROLLUP-TOTALS.
021900     PERFORM 300-VALIDATE-LINE THRU 300-EXIT
022000         VARYING WS-LINE-IX FROM 1 BY 1
022100         UNTIL WS-LINE-IX > LK-LINE-COUNT.
022300     PERFORM 400-ROLLUP-INVOICE THRU 400-EXIT.
022400
022500 290-ROLLUP-TOTALS.
022600     ADD 1               TO WS-GT-INVOICES.
022700     ADD LK-LINE-COUNT   TO WS-GT-TOTAL-LINES.
022800     ADD WS-MATCH-CT     TO WS-GT-MATCH.
022900     ADD WS-MISMATCH-CT  TO WS-GT-MISMATCH.
023000     ADD WS-CREATED-CT   TO WS-GT-CREATED.
023100     ADD WS-NO-MATCH-CT  TO WS-GT-NO-MATCH.
023200     IF SUM-ST-VALIDATED
023300         ADD 1 TO WS-GT-VALIDATED
023400     ELSE
023500         ADD 1 TO WS-GT-NEEDS-REVIEW.
023600     PERFORM 500-REPORT-INVOICE-LINE THRU 500-EXIT.
023700
023800 200-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    300-VALIDATE-LINE - PER-LINE KEY SELECTION, LOOKUP, COMPARE *
024300******************************************************************
024400 300-VALIDATE-LINE.
024500     PERFORM 310-SELECT-KEY THRU 310-EXIT.
024600     IF WS-KEY-IS-NONE
024700         MOVE 'UNKNOWN' TO LIN-STATUS (WS-LINE-IX)
024800         MOVE 'missing sku/product_name' TO WS-DISPLAY-TEXT
024900         PERFORM 355-AUDIT-NEED-REVIEW THRU 355-EXIT
025000         ADD 1 TO WS-NO-MATCH-CT
025100         GO TO 300-EXIT.
025200     PERFORM 320-FIND-CANDIDATE THRU 320-EXIT.
025300     IF WS-CAND-FOUND
025400         PERFORM 360-COMPARE-CANDIDATE THRU 360-EXIT
025500     ELSE
025600         PERFORM 330-NO-CANDIDATE THRU 330-EXIT.
025700
025800 300-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200*    310-SELECT-KEY - SKU FIRST, THEN PRODUCT NAME, ELSE NONE    *
026300******************************************************************
026400 310-SELECT-KEY.
026500     MOVE 'NO ' TO WS-KEY-TYPE-SW.
026600     MOVE SPACES TO WS-CMP-SUPPLIER, WS-CMP-SKU, WS-CMP-PRODUCT-UC.
026700     MOVE INV-SUPPLIER-NAME TO WS-CMP-SUPPLIER.
026800     IF LIN-SKU (WS-LINE-IX) NOT = SPACES
026900         MOVE 'SKU' TO WS-KEY-TYPE-SW
027000         MOVE LIN-SKU (WS-LINE-IX) TO WS-CMP-SKU
027100     ELSE
027200         IF LIN-PRODUCT-NAME (WS-LINE-IX) NOT = SPACES
027300             MOVE 'PRD' TO WS-KEY-TYPE-SW
027400             PERFORM 380-UPPERCASE-PRODUCT THRU 380-EXIT.
027500     IF INV-SUPPLIER-NAME = SPACES
027600         MOVE 'NO ' TO WS-KEY-TYPE-SW.
027700
027800 310-EXIT.
027900     EXIT.
028000
028100******************************************************************
028200*    320-FIND-CANDIDATE - SERIAL SEARCH OF IVCTAB, FIRST WINS    *
028300******************************************************************
028400 320-FIND-CANDIDATE.
028500     MOVE 'NO ' TO WS-CAND-FOUND-SW.
028600     MOVE 'OFF' TO WS-DATE-FILTER-SW.
028700     IF INV-DATE NOT = 0
028800         MOVE 'ON ' TO WS-DATE-FILTER-SW
028900         MOVE INV-DATE TO WS-CMP-INV-DATE.
029000     SET IVC-PRC-IDX TO 1.
029100     SEARCH IVC-PRC-ENTRY
029200         AT END
029300             MOVE 'NO ' TO WS-CAND-FOUND-SW
029400         WHEN TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX) = WS-CMP-SUPPLIER
029500          AND TAB-BPR-STATUS (IVC-PRC-IDX) = 'ACTIVE'
029600          AND ((WS-KEY-IS-SKU AND
029700                TAB-BPR-SKU (IVC-PRC-IDX) = WS-CMP-SKU)
029800           OR  (WS-KEY-IS-PRODUCT AND
029900                TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
030000                    = WS-CMP-PRODUCT-UC))
030100          AND (WS-DATE-FILTER-OFF OR
030200               ((TAB-BPR-VALID-FROM (IVC-PRC-IDX) = 0 OR
030300                 TAB-BPR-VALID-FROM (IVC-PRC-IDX) <= WS-CMP-INV-DATE)
030400                AND
030500                (TAB-BPR-VALID-TO (IVC-PRC-IDX) = 0 OR
030600                 WS-CMP-INV-DATE <= TAB-BPR-VALID-TO (IVC-PRC-IDX))))
030700             MOVE 'YES' TO WS-CAND-FOUND-SW.
030800
030900 320-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300*    330-NO-CANDIDATE - LEARN A NEW PRICE RECORD OR GIVE UP      *
031400******************************************************************
031500 330-NO-CANDIDATE.
031600     IF INV-SUPPLIER-NAME NOT = SPACES
031700      AND NOT WS-KEY-IS-NONE
031800      AND LIN-CURRENCY (WS-LINE-IX) NOT = SPACES
031900      AND LIN-UNIT-PRICE-PRESENT (WS-LINE-IX)
032000         PERFORM 340-LEARN-PRICE THRU 340-EXIT
032100     ELSE
032200         MOVE 'UNKNOWN' TO LIN-STATUS (WS-LINE-IX)
032300         MOVE 'missing sku/product_name or unit_price'
032400             TO WS-DISPLAY-TEXT
032500         PERFORM 355-AUDIT-NEED-REVIEW THRU 355-EXIT
032600         ADD 1 TO WS-NO-MATCH-CT.
032700
032800 330-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*    340-LEARN-PRICE - DEDUP AGAINST AN EXISTING NEED-REVIEW     *
033300*    RECORD FOR THE SAME SUPPLIER+SKU, ELSE INSERT A NEW ONE     *
033400******************************************************************
033500 340-LEARN-PRICE.
033600     MOVE 'NO ' TO WS-DEDUP-FOUND-SW.
033700     IF WS-KEY-IS-SKU
033800         PERFORM 345-FIND-DEDUP-CANDIDATE THRU 345-EXIT.
033900     IF NOT WS-DEDUP-FOUND
034000         IF IVC-PRC-COUNT >= 2000
034100             MOVE 'UNKNOWN' TO LIN-STATUS (WS-LINE-IX)
034200             ADD 1 TO WS-NO-MATCH-CT
034300             GO TO 340-EXIT
034400         END-IF
034500         ADD 1 TO IVC-PRC-COUNT
034600         SET IVC-PRC-IDX TO IVC-PRC-COUNT
034700         ADD 1 TO WS-LEARN-SEQ
034800         MOVE WS-LEARN-SEQ TO WS-LEARN-SEQ-ED
034900         MOVE SPACES TO TAB-BPR-ID (IVC-PRC-IDX)
035000         STRING 'LN' WS-LEARN-SEQ-ED DELIMITED BY SIZE
035100             INTO TAB-BPR-ID (IVC-PRC-IDX)
035200         MOVE WS-CMP-SUPPLIER TO TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX)
035300         MOVE LIN-SKU (WS-LINE-IX) TO TAB-BPR-SKU (IVC-PRC-IDX)
035400         MOVE LIN-PRODUCT-NAME (WS-LINE-IX)
035500             TO TAB-BPR-PRODUCT-NAME (IVC-PRC-IDX)
035600         MOVE WS-LINE-PRODUCT-UC
035700             TO TAB-BPR-PRODUCT-NAME-UC (IVC-PRC-IDX)
035800         MOVE LIN-CURRENCY (WS-LINE-IX)
035900             TO TAB-BPR-CURRENCY (IVC-PRC-IDX)
036000         MOVE LIN-UNIT-PRICE (WS-LINE-IX)
036100             TO TAB-BPR-UNIT-PRICE (IVC-PRC-IDX)
036200         MOVE 'NEED-REVIEW' TO TAB-BPR-STATUS (IVC-PRC-IDX)
036300         MOVE INV-DATE TO TAB-BPR-VALID-FROM (IVC-PRC-IDX)
036400         MOVE 0 TO TAB-BPR-VALID-TO (IVC-PRC-IDX)
036500         MOVE 'LEARNED-FROM-INVOICE' TO TAB-BPR-SOURCE (IVC-PRC-IDX)
036600         MOVE SPACES TO TAB-BPR-NOTE (IVC-PRC-IDX).
036700     MOVE 'CREATED-PRICE-RECORD' TO LIN-STATUS (WS-LINE-IX).
036800     MOVE SPACES TO WS-DISPLAY-TEXT.
036900     STRING 'learned price record ' TAB-BPR-ID (IVC-PRC-IDX)
037000         DELIMITED BY SIZE INTO WS-DISPLAY-TEXT.
037100     PERFORM 810-AUDIT-PRICE-RECORD THRU 810-EXIT.
037300     ADD 1 TO WS-CREATED-CT.
037400
037500 340-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900*    345-FIND-DEDUP-CANDIDATE - SAME SUPPLIER+SKU, NEED-REVIEW   *
038000******************************************************************
038100 345-FIND-DEDUP-CANDIDATE.
038200     SET IVC-PRC-IDX TO 1.
038300     SEARCH IVC-PRC-ENTRY
038400         AT END
038500             MOVE 'NO ' TO WS-DEDUP-FOUND-SW
038600         WHEN TAB-BPR-SUPPLIER-NAME (IVC-PRC-IDX) = WS-CMP-SUPPLIER
038700          AND TAB-BPR-SKU (IVC-PRC-IDX) = WS-CMP-SKU
038800          AND TAB-BPR-STATUS (IVC-PRC-IDX) = 'NEED-REVIEW'
038900             MOVE 'YES' TO WS-DEDUP-FOUND-SW.
039000
039100 345-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500*    355-AUDIT-NEED-REVIEW - STANDARD "MARKED-NEED-REVIEW" ENTRY *
039600******************************************************************
039700 355-AUDIT-NEED-REVIEW.
039800     IF LK-AUD-COUNT < 20
039900         ADD 1 TO LK-AUD-COUNT
040000         MOVE 'INVOICE-LINE' TO AUD-ENTITY-TYPE (LK-AUD-COUNT)
040100         MOVE LIN-ID (WS-LINE-IX) TO AUD-ENTITY-ID (LK-AUD-COUNT)
040200         MOVE 'MARKED-NEED-REVIEW' TO AUD-ACTION (LK-AUD-COUNT)
040300         MOVE WS-DISPLAY-TEXT TO AUD-DETAILS (LK-AUD-COUNT).
040400
040500 355-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*    360-COMPARE-CANDIDATE - PRICE COMPARE, 0.0001 TOLERANCE     *
041000******************************************************************
041100 360-COMPARE-CANDIDATE.
041200     IF NOT LIN-UNIT-PRICE-PRESENT (WS-LINE-IX)
041300         MOVE 'UNKNOWN' TO LIN-STATUS (WS-LINE-IX)
041400         ADD 1 TO WS-NO-MATCH-CT
041500         GO TO 360-EXIT.
041600     COMPUTE WS-PRICE-DIFF = LIN-UNIT-PRICE (WS-LINE-IX)
041700             - TAB-BPR-UNIT-PRICE (IVC-PRC-IDX).
041800     IF WS-PRICE-DIFF < 0
041900         COMPUTE WS-PRICE-DIFF = WS-PRICE-DIFF * -1.
042000     IF WS-PRICE-DIFF < WS-TOLERANCE
042100         MOVE 'MATCH' TO LIN-STATUS (WS-LINE-IX)
042200         ADD 1 TO WS-MATCH-CT
042300     ELSE
042400         PERFORM 370-SET-MISMATCH THRU 370-EXIT.
042500
042600 360-EXIT.
042700     EXIT.
042800
042900******************************************************************
043000*    370-SET-MISMATCH - AUDIT THE PRICE DISAGREEMENT             *
043100******************************************************************
043200 370-SET-MISMATCH.
043300     MOVE 'MISMATCH' TO LIN-STATUS (WS-LINE-IX).
043400     ADD 1 TO WS-MISMATCH-CT.
043420     MOVE TAB-BPR-UNIT-PRICE (IVC-PRC-IDX) TO WS-ED-EXPECTED-PRICE.
043440     MOVE LIN-UNIT-PRICE (WS-LINE-IX)      TO WS-ED-GOT-PRICE.
043500     MOVE SPACES TO WS-DISPLAY-TEXT.
043600     STRING 'expected=' WS-ED-EXPECTED-PRICE
043700         ' got=' WS-ED-GOT-PRICE
043800         ' diff=' WS-PRICE-DIFF
043900         ' sku=' LIN-SKU (WS-LINE-IX)
044000         ' product=' LIN-PRODUCT-NAME (WS-LINE-IX)
044100         ' master=' TAB-BPR-ID (IVC-PRC-IDX)
044200         DELIMITED BY SIZE INTO WS-DISPLAY-TEXT.
044300     IF LK-AUD-COUNT < 20
044400         ADD 1 TO LK-AUD-COUNT
044500         MOVE 'INVOICE-LINE' TO AUD-ENTITY-TYPE (LK-AUD-COUNT)
044600         MOVE LIN-ID (WS-LINE-IX) TO AUD-ENTITY-ID (LK-AUD-COUNT)
044700         MOVE 'PRICE-MISMATCH' TO AUD-ACTION (LK-AUD-COUNT)
044800         MOVE WS-DISPLAY-TEXT TO AUD-DETAILS (LK-AUD-COUNT).
044900
045000 370-EXIT.
045100     EXIT.
045200
045300******************************************************************
045400*    380-UPPERCASE-PRODUCT - MANUAL UPPERCASE, NO FUNCTION VERB  *
045500******************************************************************
045600 380-UPPERCASE-PRODUCT.
045700     MOVE LIN-PRODUCT-NAME (WS-LINE-IX) TO WS-LINE-PRODUCT-UC.
045800     INSPECT WS-LINE-PRODUCT-UC
045900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046000         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046100     MOVE WS-LINE-PRODUCT-UC TO WS-CMP-PRODUCT-UC.
046200
046300 380-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700*    400-ROLLUP-INVOICE - VALIDATED IFF EVERY LINE MATCHED       *
046800******************************************************************
046900 400-ROLLUP-INVOICE.
047000     MOVE LK-LINE-COUNT      TO SUM-TOTAL-LINES.
047100     MOVE WS-MATCH-CT        TO SUM-MATCH-COUNT.
047200     MOVE WS-MISMATCH-CT     TO SUM-MISMATCH-COUNT.
047300     MOVE WS-CREATED-CT      TO SUM-CREATED-PRICE-COUNT.
047400     MOVE WS-NO-MATCH-CT     TO SUM-NO-MATCH-COUNT.
047500     IF WS-MISMATCH-CT > 0 OR WS-CREATED-CT > 0 OR WS-NO-MATCH-CT > 0
047600         MOVE 'NEEDS-REVIEW' TO INV-STATUS, SUM-STATUS
047700     ELSE
047800         MOVE 'VALIDATED'    TO INV-STATUS, SUM-STATUS
047900         MOVE LK-RUN-DATE    TO INV-VALIDATED-AT.
048000     MOVE SPACES TO WS-DISPLAY-TEXT.
048100     STRING 'lines=' SUM-TOTAL-LINES
048200         ' match=' SUM-MATCH-COUNT
048300         ' mismatch=' SUM-MISMATCH-COUNT
048400         ' created=' SUM-CREATED-PRICE-COUNT
048500         ' unknown=' SUM-NO-MATCH-COUNT
048600         DELIMITED BY SIZE INTO WS-DISPLAY-TEXT.
048700     PERFORM 800-WRITE-AUDIT THRU 800-EXIT.
048800
048900 400-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*    800-WRITE-AUDIT - INVOICE-VALIDATED / MARKED-NEED-REVIEW    *
049400******************************************************************
049500 800-WRITE-AUDIT.
049600     IF LK-AUD-COUNT < 20
049700         ADD 1 TO LK-AUD-COUNT
049800         MOVE 'INVOICE' TO AUD-ENTITY-TYPE (LK-AUD-COUNT)
049900         MOVE INV-ID TO AUD-ENTITY-ID (LK-AUD-COUNT)
050000         IF INV-ST-NEEDS-REVIEW
050100             MOVE 'MARKED-NEED-REVIEW' TO AUD-ACTION (LK-AUD-COUNT)
050200         ELSE
050300             MOVE 'INVOICE-VALIDATED' TO AUD-ACTION (LK-AUD-COUNT)
050400         END-IF
050500         MOVE WS-DISPLAY-TEXT TO AUD-DETAILS (LK-AUD-COUNT).
050600
050700 800-EXIT.
050800     EXIT.
050900
051000******************************************************************
051100*    810-AUDIT-PRICE-RECORD - PRICE-RECORD-CREATED ENTRY         *
051200******************************************************************
051300 810-AUDIT-PRICE-RECORD.
051400     IF LK-AUD-COUNT < 20
051500         ADD 1 TO LK-AUD-COUNT
051600         MOVE 'BUYING-PRICE-RECORD' TO AUD-ENTITY-TYPE (LK-AUD-COUNT)
051700         MOVE TAB-BPR-ID (IVC-PRC-IDX) TO AUD-ENTITY-ID (LK-AUD-COUNT)
051800         MOVE 'PRICE-RECORD-CREATED' TO AUD-ACTION (LK-AUD-COUNT)
051900         MOVE WS-DISPLAY-TEXT TO AUD-DETAILS (LK-AUD-COUNT).
052000
052100 810-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500*    500-REPORT-INVOICE-LINE - ONE DETAIL LINE PER INVOICE       *
052600******************************************************************
052700 500-REPORT-INVOICE-LINE.
052800     MOVE SUM-TOTAL-LINES         TO WS-ED-TOTAL-LINES.
052900     MOVE SUM-MATCH-COUNT         TO WS-ED-MATCH.
053000     MOVE SUM-MISMATCH-COUNT      TO WS-ED-MISMATCH.
053100     MOVE SUM-CREATED-PRICE-COUNT TO WS-ED-CREATED.
053200     MOVE SUM-NO-MATCH-COUNT      TO WS-ED-NO-MATCH.
053300     ADD 1 TO LK-RPT-COUNT.
053400     MOVE SPACES TO LK-RPT-LINE (LK-RPT-COUNT).
053500     STRING INV-ID                   ' '
053600            INV-SUPPLIER-NAME         ' '
053700            'LINES=' WS-ED-TOTAL-LINES
053800            ' MATCH=' WS-ED-MATCH
053900            ' MISMATCH=' WS-ED-MISMATCH
054000            ' CREATED=' WS-ED-CREATED
054100            ' UNKNOWN=' WS-ED-NO-MATCH
054200            ' STATUS=' SUM-STATUS
054300         DELIMITED BY SIZE INTO LK-RPT-LINE (LK-RPT-COUNT).
054400
054500 500-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900*    600-REPORT-GRAND-TOTALS - ONE-TIME END-OF-JOB TOTALS LINE   *
055000******************************************************************
055100 600-REPORT-GRAND-TOTALS.
055200     MOVE WS-GT-INVOICES       TO WS-ED-INVOICES.
055300     MOVE WS-GT-VALIDATED      TO WS-ED-VALIDATED.
055400     MOVE WS-GT-NEEDS-REVIEW   TO WS-ED-NEEDS-REVIEW.
055500     MOVE WS-GT-TOTAL-LINES    TO WS-ED-TOTAL-LINES.
055600     MOVE WS-GT-MATCH          TO WS-ED-MATCH.
055700     MOVE WS-GT-MISMATCH       TO WS-ED-MISMATCH.
055800     MOVE WS-GT-CREATED        TO WS-ED-CREATED.
055900     MOVE WS-GT-NO-MATCH       TO WS-ED-NO-MATCH.
056000     ADD 1 TO LK-RPT-COUNT.
056100     MOVE SPACES TO LK-RPT-LINE (LK-RPT-COUNT).
056200     STRING 'INVOICES PROCESSED=' WS-ED-INVOICES
056300            ' VALIDATED=' WS-ED-VALIDATED
056400            ' NEEDS-REVIEW=' WS-ED-NEEDS-REVIEW
056500         DELIMITED BY SIZE INTO LK-RPT-LINE (LK-RPT-COUNT).
056600     ADD 1 TO LK-RPT-COUNT.
056700     MOVE SPACES TO LK-RPT-LINE (LK-RPT-COUNT).
056800     STRING 'LINES=' WS-ED-TOTAL-LINES
056900            ' MATCH=' WS-ED-MATCH
057000            ' MISMATCH=' WS-ED-MISMATCH
057100            ' CREATED=' WS-ED-CREATED
057200            ' UNKNOWN=' WS-ED-NO-MATCH
057300         DELIMITED BY SIZE INTO LK-RPT-LINE (LK-RPT-COUNT).
057400
057500 600-EXIT.
057600     EXIT.
057700
057800******************************************************************
057900*    950-HEADINGS - TITLE AND RUN-DATE LINE, FIRST CALL ONLY     *
058000******************************************************************
058100 950-HEADINGS.
058200     MOVE LK-RUN-DATE TO LK-RUN-DATE-HOLD.
058300     ADD 1 TO LK-RPT-COUNT.
058400     MOVE SPACES TO LK-RPT-LINE (LK-RPT-COUNT).
058500     STRING 'INVOICE VALIDATION RUN' DELIMITED BY SIZE
058600         INTO LK-RPT-LINE (LK-RPT-COUNT).
058700     ADD 1 TO LK-RPT-COUNT.
058800     MOVE SPACES TO LK-RPT-LINE (LK-RPT-COUNT).
058900     STRING 'RUN DATE ' WS-RD-CCYY '-' WS-RD-MM '-' WS-RD-DD
059000         DELIMITED BY SIZE INTO LK-RPT-LINE (LK-RPT-COUNT).
059100
059200 950-EXIT.
059300     EXIT.
