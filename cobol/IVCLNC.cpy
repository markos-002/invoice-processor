000100******************************************************************
000200*    IVCLNC   -  PER-CALL INVOICE-LINE TABLE (ONE INVOICE)       *
000300*    USED BY  -  IVCVAL (LINKAGE), IVCBATCH, IVCRES (WORKING)    *
000400*    HOLDS THE LINES OF ONE INVOICE ONLY, COPIED OUT OF IVCLNT   *
000500*    BEFORE CALLING IVCVAL AND COPIED BACK AFTERWARD.            *
000600******************************************************************
000700*    04-18-03  RSK  ORIGINAL LAYOUT - MUST MATCH IVCVAL LINKAGE  *
000750*    08-19-14  TMJ  RQ2204 FILLER ADDED TO TABLE HEADER       *
000770*    05-14-21  RSK  RQ2471 AMOUNTS REPACKED COMP-3 PER STANDARD  *
000800******************************************************************
000900 01  IVC-CALL-LINE-TABLE.
000950     05  FILLER                      PIC X(04).
001000     05  LK-LINE-COUNT                PIC S9(4) COMP.
001100     05  LK-LINE-ENTRY OCCURS 200 TIMES INDEXED BY LK-LINE-IDX.
001200         10  LIN-ID                   PIC X(12).
001300         10  LIN-INVOICE-ID           PIC X(12).
001400         10  LIN-LINE-NO              PIC 9(4).
001500         10  LIN-SKU                  PIC X(20).
001600         10  LIN-PRODUCT-NAME         PIC X(40).
001700         10  LIN-DESCRIPTION          PIC X(60).
001800         10  LIN-QUANTITY             PIC S9(7)V999 COMP-3.
001900         10  LIN-QUANTITY-FL          PIC X.
002000         10  LIN-UNIT                 PIC X(6).
002100         10  LIN-UNIT-PRICE           PIC S9(7)V9(4) COMP-3.
002200         10  LIN-UNIT-PRICE-FL        PIC X.
002300         10  LIN-DISCOUNT             PIC S9(5)V99 COMP-3.
002400         10  LIN-DISCOUNT-FL          PIC X.
002500         10  LIN-DISCOUNT-TOT         PIC S9(7)V99 COMP-3.
002600         10  LIN-DISCOUNT-TOT-FL      PIC X.
002700         10  LIN-NET-AMOUNT           PIC S9(9)V99 COMP-3.
002800         10  LIN-NET-AMOUNT-FL        PIC X.
002900         10  LIN-VAT-PCT              PIC S9(3)V99 COMP-3.
003000         10  LIN-VAT-PCT-FL           PIC X.
003100         10  LIN-LINE-TOTAL           PIC S9(9)V99 COMP-3.
003200         10  LIN-LINE-TOTAL-FL        PIC X.
003300         10  LIN-CURRENCY             PIC X(3).
003400         10  LIN-STATUS               PIC X(22).
