000100******************************************************************
000200*    IVCTAB   -  IN-MEMORY BUYING-PRICE TABLE                    *
000300*    USED BY  -  IVCVAL, IVCRES, IVCBATCH                        *
000400*    REPLACES INDEXED/KEYED ACCESS TO PRICE-MASTER - PRICE       *
000500*    RECORDS ARE LOADED INTO THIS TABLE AT START OF RUN AND      *
000600*    SEARCHED SERIALLY; NEW/CLOSED RECORDS ARE APPENDED/UPDATED  *
000700*    IN THE TABLE AND THE TABLE IS REWRITTEN TO PRICE-MASTER     *
000800*    AT END OF RUN.                                             *
000900******************************************************************
001000*    06-11-03  RSK  ORIGINAL TABLE - SAME SHAPE AS COBTABLE      *
001100*    02-09-04  TMJ  RAISED TABLE-SIZE 500 TO 2000                *
001150*    05-14-21  RSK  RQ2471 TAB-BPR-UNIT-PRICE REPACKED COMP-3    *
001200******************************************************************
001300 01  IVC-PRICE-TABLE.
001350     05  FILLER                        PIC X(04).
001400     05  IVC-PRC-COUNT                 PIC S9(4) COMP VALUE +0.
001500     05  IVC-PRC-ENTRY OCCURS 2000 TIMES
001600                       INDEXED BY IVC-PRC-IDX.
001700         10  TAB-BPR-ID                PIC X(12).
001800         10  TAB-BPR-SUPPLIER-NAME     PIC X(30).
001900         10  TAB-BPR-SKU               PIC X(20).
002000         10  TAB-BPR-PRODUCT-NAME      PIC X(40).
002100         10  TAB-BPR-PRODUCT-NAME-UC   PIC X(40).
002200         10  TAB-BPR-CURRENCY          PIC X(3).
002300         10  TAB-BPR-UNIT-PRICE        PIC S9(7)V9(4) COMP-3.
002400         10  TAB-BPR-STATUS            PIC X(12).
002500         10  TAB-BPR-VALID-FROM        PIC 9(8).
002600         10  TAB-BPR-VALID-TO          PIC 9(8).
002700         10  TAB-BPR-SOURCE            PIC X(20).
002800         10  TAB-BPR-NOTE              PIC X(40).
002850         10  FILLER                    PIC X(04).
