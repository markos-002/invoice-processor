000100******************************************************************
000200*    IVCRPC   -  PER-CALL VALIDATION REPORT LINE OUTPUT TABLE    *
000300*    USED BY  -  IVCVAL (LINKAGE), IVCBATCH, IVCRES (WORKING)    *
000400*    IVCVAL HANDS BACK UP TO 10 PRINT LINES PER CALL; THE        *
000500*    CALLER WRITES EACH ONE TO SUMMARY-REPORT.                  *
000600******************************************************************
000700*    04-18-03  RSK  ORIGINAL LAYOUT - MUST MATCH IVCVAL LINKAGE  *
000750*    08-19-14  TMJ  RQ2204 FILLER ADDED TO TABLE HEADER       *
000800******************************************************************
001000 01  IVC-CALL-REPORT-LINES.
001050     05  FILLER                      PIC X(04).
001100     05  LK-RPT-COUNT                 PIC S9(4) COMP.
001200     05  LK-RPT-LINE OCCURS 10 TIMES   PIC X(80).
