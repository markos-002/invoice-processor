000100******************************************************************
000200*    IVCLIN   -  INVOICE LINE RECORD LAYOUT                      *
000300*    USED BY  -  IVCBATCH, IVCVAL, IVCCLN, IVCRES                *
000400******************************************************************
000500*    01-23-03  RSK  ORIGINAL LAYOUT FOR AP INVOICE CONTROL       *
000600*    06-11-03  RSK  ADDED PRESENCE FLAGS PER VALIDATION RULES    *
000700*    02-09-04  TMJ  WIDENED LIN-DESCRIPTION 40 TO 60             *
001000*    11-02-07  RSK  RQ1240 UNIT PRICE TO 4 DECIMALS              *
001100*    04-14-11  RSK  RQ1871 ADD LIN-CURRENCY FALLBACK FIELD       *
001150*    05-14-21  RSK  RQ2471 AMOUNTS REPACKED COMP-3 PER STANDARD  *
001200******************************************************************
001300 01  IVC-LINE-REC.
001400     05  LIN-ID                        PIC X(12).
001500     05  LIN-INVOICE-ID                PIC X(12).
001600     05  LIN-LINE-NO                   PIC 9(4).
001700     05  LIN-SKU                       PIC X(20).
001800     05  LIN-PRODUCT-NAME              PIC X(40).
001900     05  LIN-DESCRIPTION               PIC X(60).
002000     05  LIN-QUANTITY                  PIC S9(7)V999 COMP-3.
002100     05  LIN-QUANTITY-FL               PIC X.
002200         88  LIN-QUANTITY-PRESENT      VALUE 'Y'.
002300     05  LIN-UNIT                      PIC X(6).
002400     05  LIN-UNIT-PRICE                PIC S9(7)V9(4) COMP-3.
002500     05  LIN-UNIT-PRICE-FL             PIC X.
002600         88  LIN-UNIT-PRICE-PRESENT    VALUE 'Y'.
002700     05  LIN-DISCOUNT                  PIC S9(5)V99 COMP-3.
002800     05  LIN-DISCOUNT-FL               PIC X.
002900         88  LIN-DISCOUNT-PRESENT      VALUE 'Y'.
003000     05  LIN-DISCOUNT-TOT              PIC S9(7)V99 COMP-3.
003100     05  LIN-DISCOUNT-TOT-FL           PIC X.
003200         88  LIN-DISCOUNT-TOT-PRESENT  VALUE 'Y'.
003300     05  LIN-NET-AMOUNT                PIC S9(9)V99 COMP-3.
003400     05  LIN-NET-AMOUNT-FL             PIC X.
003500         88  LIN-NET-AMOUNT-PRESENT    VALUE 'Y'.
003600     05  LIN-VAT-PCT                   PIC S9(3)V99 COMP-3.
003700     05  LIN-VAT-PCT-FL                PIC X.
003800         88  LIN-VAT-PCT-PRESENT       VALUE 'Y'.
003900     05  LIN-LINE-TOTAL                PIC S9(9)V99 COMP-3.
004000     05  LIN-LINE-TOTAL-FL             PIC X.
004100         88  LIN-LINE-TOTAL-PRESENT    VALUE 'Y'.
004200     05  LIN-CURRENCY                  PIC X(3).
004300     05  LIN-STATUS                    PIC X(22).
004400         88  LIN-ST-MATCH              VALUE 'MATCH'.
004500         88  LIN-ST-MISMATCH           VALUE 'MISMATCH'.
004600         88  LIN-ST-CREATED-PRICE      VALUE 'CREATED-PRICE-RECORD'.
004700         88  LIN-ST-UNKNOWN            VALUE 'UNKNOWN'.
004800         88  LIN-ST-NO-MATCH           VALUE 'NO-MATCH'.
004900     05  FILLER                        PIC X(10).
