000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     IVCCLN.
000300 AUTHOR.         R S KOWALCZYK.
000400 INSTALLATION.   ACCOUNTS PAYABLE SYSTEMS.
000500 DATE-WRITTEN.   01-23-03.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBROUTINE CLEANS A SINGLE EXTRACTED FIELD FROM
001200*          A SUPPLIER INVOICE LINE OR INVOICE HEADER BEFORE IT
001300*          IS STORED.  IT IS CALLED ONCE PER FIELD, ONE FIELD AT
001400*          A TIME, BY THE PHASE A DRIVER IN IVCBATCH.
001500*
001600*          THREE CLEANING RULES ARE SUPPORTED, SELECTED BY
001700*          LK-FIELD-TYPE ON EACH CALL -
001800*             'VAT-PCT'  - STRIP TRAILING % AND SPACES
001900*             'NUMERIC'  - STRIP SPACES/CURRENCY TOKENS, COMMA
002000*                          IS THE DECIMAL POINT, OPTIONAL ABS
002100*                          VALUE RULE VIA LK-ABS-VALUE-SW
002200*             'DATE'     - PARSE ONE OF SIX ACCEPTED DATE FORMS
002300*
002400*          A FIELD THAT WILL NOT CONVERT IS RETURNED ABSENT
002500*          (LK-PRESENT-FL = 'N'), NEVER ZERO.
002600*
002700*     LINKAGE -
002800*        1: CLEAN REQUEST   (PASSED, NOT CHANGED BY CALLER)
002900*        2: CLEAN RESULT    (RETURNED)
003000******************************************************************
003100*    CHANGE LOG
003200*    --------------------------------------------------------
003300*    01-23-03  RSK  INITIAL VERSION - NUMERIC AND VAT RULES ONLY
003400*    03-02-03  RSK  ADDED DATE RULE, ISO AND DD.MM.YYYY FORMS
003500*    07-30-03  RSK  ADDED DD/MM/YYYY AND DD-MM-YYYY FORMS
003600*    11-14-03  TMJ  ADDED DANISH LONG-FORM MONTH NAMES
003700*    02-09-04  TMJ  ADDED YYYY/MM/DD FORM
003800*    09-30-98  LPR  Y2K REVIEW - CCYY ALREADY 4 DIGITS, NO CHANGE
003900*    06-02-05  RSK  RQ0915 CURRENCY TOKEN LIST - ADDED 'KR'
004000*    11-02-07  RSK  RQ1240 RESULT WIDENED TO 4 DECIMAL PLACES
004100*    04-14-11  RSK  RQ1871 ADDED 'DKK' AND 'EUR' CURRENCY TOKENS
004200*    08-19-14  TMJ  RQ2204 SIGN-NORMALIZED FLAG ADDED FOR AUDIT
004220*    05-14-21  RSK  RQ2471 330-TRY-DMY-FORM WAS PASSING THE
004230*                   SEPARATOR AS A PERFORM PARAMETER - NOT LEGAL
004240*                   COBOL AND THE SEPARATOR NEVER GOT SET.  SPLIT
004250*                   INTO 330/332/334, ONE LITERAL PER SEPARATOR.
004260*                   DOT/SLASH/DASH FORMS NOW ACTUALLY PARSE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004410 CONFIGURATION SECTION.
004420 SOURCE-COMPUTER.   IBM-390.
004430 OBJECT-COMPUTER.   IBM-390.
004440 SPECIAL-NAMES.     UPSI-0 ON STATUS IS WS-TRACE-IS-ON
004450                          OFF STATUS IS WS-TRACE-IS-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
005000******************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400 01  WS-PROGRAM-STATUS                 PIC X(30) VALUE SPACES.
005500
005600 01  WS-SCAN-FIELDS.
005700     05  WS-SCAN-IX                    PIC S9(4) COMP.
005800     05  WS-OUT-IX                     PIC S9(4) COMP.
005900     05  WS-TOK-IX                     PIC S9(4) COMP.
006000     05  WS-TOK-LEN                    PIC S9(4) COMP.
006100     05  WS-RAW-LEN                    PIC S9(4) COMP VALUE 40.
006200     05  WS-SKIP-LEN                   PIC S9(4) COMP.
006300     05  WS-CLEAN-TEXT                 PIC X(40) VALUE SPACES.
006400
006500 01  WS-CCY-TOKEN-TABLE.
006600     05  WS-CCY-TOKEN OCCURS 5 TIMES INDEXED BY WS-CCY-IX.
006700         10  WS-CCY-TEXT               PIC X(3).
006800         10  WS-CCY-LEN                PIC S9(4) COMP.
006900 01  FILLER REDEFINES WS-CCY-TOKEN-TABLE.
007000     05  FILLER                        PIC X(5)  VALUE 'kr  3'.
007100     05  FILLER                        PIC X(5)  VALUE 'DKK 3'.
007200     05  FILLER                        PIC X(5)  VALUE 'EUR 3'.
007300     05  FILLER                        PIC X(5)  VALUE '$   1'.
007400     05  FILLER REDEFINES FILLER.
007500         10  FILLER                    PIC X(4).
007600         10  FILLER                    PIC X(1).
007700
007800 01  WS-EURO-SIGN                      PIC X VALUE X'A4'.
007900
008000 01  WS-DANISH-MONTH-TABLE.
008100     05  WS-DANISH-MONTH OCCURS 12 TIMES INDEXED BY WS-MON-IX.
008200         10  WS-MONTH-NAME             PIC X(9).
008300         10  WS-MONTH-NUM              PIC 9(2).
008400 01  WS-DANISH-MONTHS-INIT.
008500     05  FILLER PIC X(11) VALUE 'JANUAR   01'.
008600     05  FILLER PIC X(11) VALUE 'FEBRUAR  02'.
008700     05  FILLER PIC X(11) VALUE 'MARTS    03'.
008800     05  FILLER PIC X(11) VALUE 'APRIL    04'.
008900     05  FILLER PIC X(11) VALUE 'MAJ      05'.
009000     05  FILLER PIC X(11) VALUE 'JUNI     06'.
009100     05  FILLER PIC X(11) VALUE 'JULI     07'.
009200     05  FILLER PIC X(11) VALUE 'AUGUST   08'.
009300     05  FILLER PIC X(11) VALUE 'SEPTEMBER09'.
009400     05  FILLER PIC X(11) VALUE 'OKTOBER  10'.
009500     05  FILLER PIC X(11) VALUE 'NOVEMBER 11'.
009600     05  FILLER PIC X(11) VALUE 'DECEMBER 12'.
009700
009800 01  WS-NUMERIC-WORK.
009900     05  WS-INT-PART                   PIC X(14) VALUE SPACES.
010000     05  WS-FRAC-PART                  PIC X(8)  VALUE SPACES.
010100     05  WS-FRAC-LEN                   PIC S9(4) COMP.
010200     05  WS-NEG-SW                     PIC X VALUE 'N'.
010300         88  WS-IS-NEGATIVE             VALUE 'Y'.
010400     05  WS-SPLIT-AT                   PIC S9(4) COMP.
010500     05  WS-INT-NUM                    PIC S9(9) VALUE 0.
010600     05  WS-FRAC-NUM                   PIC S9(9) VALUE 0.
010700     05  WS-DIVISOR                    PIC S9(9) VALUE 1.
010800     05  WS-RESULT                     PIC S9(9)V9(4) VALUE 0.
010900
011000 01  WS-DATE-WORK.
011100     05  WS-DAY-TEXT                   PIC X(2)  VALUE SPACES.
011200     05  WS-MONTH-TEXT                 PIC X(9)  VALUE SPACES.
011300     05  WS-YEAR-TEXT                   PIC X(4)  VALUE SPACES.
011400     05  WS-MONTH-NUM-OUT              PIC 9(2)  VALUE 0.
011500     05  WS-DAY-NUM                    PIC 9(2)  VALUE 0.
011600     05  WS-DATE-MATCHED-SW            PIC X     VALUE 'N'.
011700         88  WS-DATE-MATCHED            VALUE 'Y'.
011750 01  WS-DATE-WORK-ALT REDEFINES WS-DATE-WORK.
011760     05  WS-DATE-WORK-TEXT             PIC X(20).
011800
011900******************************************************************
012000 LINKAGE SECTION.
012100******************************************************************
012200 01  LK-CLEAN-REQUEST.
012300     05  LK-FIELD-TYPE                 PIC X(10).
012400         88  LK-TYPE-VAT-PCT           VALUE 'VAT-PCT'.
012500         88  LK-TYPE-NUMERIC           VALUE 'NUMERIC'.
012600         88  LK-TYPE-DATE              VALUE 'DATE'.
012700     05  LK-ABS-VALUE-SW               PIC X.
012800         88  LK-APPLY-ABS-VALUE        VALUE 'Y'.
012900     05  LK-RAW-TEXT                   PIC X(40).
013000
013100 01  LK-CLEAN-RESULT.
013200     05  LK-NUMERIC-OUT                PIC S9(9)V9(4).
013300     05  LK-DATE-OUT                   PIC 9(8).
013400     05  LK-PRESENT-FL                 PIC X.
013500         88  LK-RESULT-PRESENT         VALUE 'Y'.
013600     05  LK-SIGN-NORMALIZED-FL         PIC X.
013700         88  LK-WAS-SIGN-NORMALIZED    VALUE 'Y'.
013800
013900******************************************************************
014000 PROCEDURE DIVISION USING LK-CLEAN-REQUEST, LK-CLEAN-RESULT.
014100******************************************************************
014200
014300 000-MAIN.
014400     MOVE 'CLEANING ONE FIELD' TO WS-PROGRAM-STATUS.
014500     MOVE ZERO  TO LK-NUMERIC-OUT, LK-DATE-OUT.
014600     MOVE 'N'   TO LK-PRESENT-FL, LK-SIGN-NORMALIZED-FL.
014700     MOVE WS-DANISH-MONTHS-INIT TO WS-DANISH-MONTH-TABLE.
014800     MOVE WS-CCY-TOKEN-TABLE    TO WS-CCY-TOKEN-TABLE.
014900     EVALUATE TRUE
015000         WHEN LK-TYPE-VAT-PCT
015100             PERFORM 100-CLEAN-VAT-PCT THRU 100-EXIT
015200         WHEN LK-TYPE-NUMERIC
015300             PERFORM 200-CLEAN-NUMERIC THRU 200-EXIT
015400         WHEN LK-TYPE-DATE
015500             PERFORM 300-CLEAN-DATE THRU 300-EXIT
015600         WHEN OTHER
015700             CONTINUE
015800     END-EVALUATE.
015900     MOVE 'FIELD CLEANED' TO WS-PROGRAM-STATUS.
016000     GOBACK.
016100
016200******************************************************************
016300*    100-CLEAN-VAT-PCT - STRIP TRAILING % AND SPACES, CONVERT    *
016400******************************************************************
016500 100-CLEAN-VAT-PCT.
016600     PERFORM 910-STRIP-PUNCT-AND-SPACE THRU 910-EXIT.
016700     IF WS-CLEAN-TEXT = SPACES
016800         GO TO 100-EXIT.
016900     PERFORM 920-PARSE-CLEAN-NUMBER THRU 920-EXIT.
017000     IF WS-DATE-MATCHED-SW = 'X'
017100         GO TO 100-EXIT.
017200     MOVE WS-RESULT TO LK-NUMERIC-OUT.
017300     MOVE 'Y' TO LK-PRESENT-FL.
017400
017500 100-EXIT.
017600     EXIT.
017700
017800******************************************************************
017900*    200-CLEAN-NUMERIC - STRIP SPACES/CCY TOKENS, COMMA TO       *
018000*    DECIMAL POINT, CONVERT, APPLY ABS VALUE RULE IF REQUESTED   *
018100******************************************************************
018200 200-CLEAN-NUMERIC.
018300     PERFORM 930-STRIP-CURRENCY-AND-SPACE THRU 930-EXIT.
018400     IF WS-CLEAN-TEXT = SPACES
018500         GO TO 200-EXIT.
018600     PERFORM 920-PARSE-CLEAN-NUMBER THRU 920-EXIT.
018700     IF NOT WS-DATE-MATCHED
018800         MOVE WS-RESULT TO LK-NUMERIC-OUT
018900         MOVE 'Y' TO LK-PRESENT-FL
019000         IF LK-APPLY-ABS-VALUE AND LK-NUMERIC-OUT < 0
019100             COMPUTE LK-NUMERIC-OUT = LK-NUMERIC-OUT * -1
019200             MOVE 'Y' TO LK-SIGN-NORMALIZED-FL
019300         END-IF
019400     END-IF.
019500
019600 200-EXIT.
019700     EXIT.
019800
019900******************************************************************
020000*    300-CLEAN-DATE - TRY EACH ACCEPTED DATE FORM IN ORDER       *
020100******************************************************************
020200 300-CLEAN-DATE.
020300     MOVE 'N' TO WS-DATE-MATCHED-SW.
020400     PERFORM 310-TRY-DANISH-LONG-FORM  THRU 310-EXIT.
020500     IF NOT WS-DATE-MATCHED
020600         PERFORM 320-TRY-ISO-FORM          THRU 320-EXIT.
020700     IF NOT WS-DATE-MATCHED
020800         PERFORM 330-TRY-DOT-FORM          THRU 330-EXIT.
021000     IF NOT WS-DATE-MATCHED
021100         PERFORM 332-TRY-SLASH-FORM        THRU 332-EXIT.
021300     IF NOT WS-DATE-MATCHED
021400         PERFORM 334-TRY-DASH-FORM         THRU 334-EXIT.
021600     IF NOT WS-DATE-MATCHED
021700         PERFORM 340-TRY-YMD-SLASH-FORM     THRU 340-EXIT.
021800     IF WS-DATE-MATCHED
021900         MOVE 'Y' TO LK-PRESENT-FL
022000         MOVE WS-YEAR-TEXT      TO LK-DATE-OUT (1:4)
022100         MOVE WS-MONTH-NUM-OUT  TO LK-DATE-OUT (5:2)
022200         MOVE WS-DAY-NUM        TO LK-DATE-OUT (7:2).
022300
022400 300-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800*    310 - DANISH LONG FORM  D. MONTH YYYY  OR  D MONTH YYYY     *
022900******************************************************************
023000 310-TRY-DANISH-LONG-FORM.
023100     MOVE SPACES TO WS-DAY-TEXT, WS-MONTH-TEXT, WS-YEAR-TEXT.
023200     UNSTRING LK-RAW-TEXT DELIMITED BY ALL SPACES OR '.'
023300         INTO WS-DAY-TEXT, WS-MONTH-TEXT, WS-YEAR-TEXT.
023400     IF WS-DAY-TEXT IS NOT NUMERIC OR WS-YEAR-TEXT IS NOT NUMERIC
023450         GO TO 310-EXIT.
023500     IF WS-MONTH-TEXT = SPACES
023600         GO TO 310-EXIT.
023700     INSPECT WS-MONTH-TEXT
023800         CONVERTING 'abcdefghijklmnopqrstuvwxyzæøå'
023900         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZÆØÅ'.
024000     SET WS-MON-IX TO 1.
024100     SEARCH WS-DANISH-MONTH
024200         AT END
024300             GO TO 310-EXIT
024400         WHEN WS-MONTH-NAME (WS-MON-IX) = WS-MONTH-TEXT
024500             MOVE WS-MONTH-NUM (WS-MON-IX) TO WS-MONTH-NUM-OUT.
024600     MOVE WS-DAY-TEXT  TO WS-DAY-NUM.
024800     MOVE 'Y' TO WS-DATE-MATCHED-SW.
024900
025000 310-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400*    320 - ISO FORM  YYYY-MM-DD                                 *
025500******************************************************************
025600 320-TRY-ISO-FORM.
025700     IF LK-RAW-TEXT (5:1) NOT = '-' OR LK-RAW-TEXT (8:1) NOT = '-'
025800         GO TO 320-EXIT.
025900     IF LK-RAW-TEXT (1:4) IS NOT NUMERIC
025920     OR LK-RAW-TEXT (6:2) IS NOT NUMERIC
026000     OR LK-RAW-TEXT (9:2) IS NOT NUMERIC
026100         GO TO 320-EXIT.
026200     MOVE LK-RAW-TEXT (1:4) TO WS-YEAR-TEXT.
026300     MOVE LK-RAW-TEXT (6:2) TO WS-MONTH-NUM-OUT.
026400     MOVE LK-RAW-TEXT (9:2) TO WS-DAY-NUM.
026500     MOVE 'Y' TO WS-DATE-MATCHED-SW.
026600
026700 320-EXIT.
026800     EXIT.
026900
027000******************************************************************
027100*    330 - DD.MM.YYYY FORM, DOT SEPARATOR HARD-CODED              *
027200******************************************************************
027300 330-TRY-DOT-FORM.
027400     MOVE SPACES TO WS-DAY-TEXT, WS-MONTH-TEXT, WS-YEAR-TEXT.
027500     UNSTRING LK-RAW-TEXT DELIMITED BY '.'
027600         INTO WS-DAY-TEXT, WS-MONTH-TEXT (1:2), WS-YEAR-TEXT.
027700     IF WS-DAY-TEXT IS NUMERIC AND WS-MONTH-TEXT (1:2) IS NUMERIC
027710        AND WS-YEAR-TEXT IS NUMERIC
027720         MOVE WS-DAY-TEXT        TO WS-DAY-NUM
027730         MOVE WS-MONTH-TEXT (1:2) TO WS-MONTH-NUM-OUT
027740         MOVE 'Y'                TO WS-DATE-MATCHED-SW.
027750
027760 330-EXIT.
027770     EXIT.
027780
027790******************************************************************
027800*    332 - DD/MM/YYYY FORM, SLASH SEPARATOR HARD-CODED            *
027810******************************************************************
027820 332-TRY-SLASH-FORM.
027830     MOVE SPACES TO WS-DAY-TEXT, WS-MONTH-TEXT, WS-YEAR-TEXT.
027840     UNSTRING LK-RAW-TEXT DELIMITED BY '/'
027850         INTO WS-DAY-TEXT, WS-MONTH-TEXT (1:2), WS-YEAR-TEXT.
027860     IF WS-DAY-TEXT IS NUMERIC AND WS-MONTH-TEXT (1:2) IS NUMERIC
027870        AND WS-YEAR-TEXT IS NUMERIC
027880         MOVE WS-DAY-TEXT        TO WS-DAY-NUM
027890         MOVE WS-MONTH-TEXT (1:2) TO WS-MONTH-NUM-OUT
027900         MOVE 'Y'                TO WS-DATE-MATCHED-SW.
027910
027920 332-EXIT.
027930     EXIT.
027940
027950******************************************************************
027960*    334 - DD-MM-YYYY FORM, DASH SEPARATOR HARD-CODED              *
027970******************************************************************
027980 334-TRY-DASH-FORM.
027990     MOVE SPACES TO WS-DAY-TEXT, WS-MONTH-TEXT, WS-YEAR-TEXT.
028000     UNSTRING LK-RAW-TEXT DELIMITED BY '-'
028010         INTO WS-DAY-TEXT, WS-MONTH-TEXT (1:2), WS-YEAR-TEXT.
028020     IF WS-DAY-TEXT IS NUMERIC AND WS-MONTH-TEXT (1:2) IS NUMERIC
028030        AND WS-YEAR-TEXT IS NUMERIC
028040         MOVE WS-DAY-TEXT        TO WS-DAY-NUM
028050         MOVE WS-MONTH-TEXT (1:2) TO WS-MONTH-NUM-OUT
028060         MOVE 'Y'                TO WS-DATE-MATCHED-SW.
028070
028080 334-EXIT.
028090     EXIT.
028100
028700******************************************************************
028800*    340 - YMD SLASH FORM  YYYY/MM/DD                           *
028900******************************************************************
029000 340-TRY-YMD-SLASH-FORM.
029100     IF LK-RAW-TEXT (5:1) NOT = '/' OR LK-RAW-TEXT (8:1) NOT = '/'
029200         GO TO 340-EXIT.
029300     IF LK-RAW-TEXT (1:4) IS NOT NUMERIC
029400     OR LK-RAW-TEXT (6:2) IS NOT NUMERIC
029500     OR LK-RAW-TEXT (9:2) IS NOT NUMERIC
029600         GO TO 340-EXIT.
029700     MOVE LK-RAW-TEXT (1:4) TO WS-YEAR-TEXT.
029800     MOVE LK-RAW-TEXT (6:2) TO WS-MONTH-NUM-OUT.
029900     MOVE LK-RAW-TEXT (9:2) TO WS-DAY-NUM.
030000     MOVE 'Y' TO WS-DATE-MATCHED-SW.
030100
030200 340-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600*    910 - STRIP A TRAILING % AND SURROUNDING SPACES            *
030700******************************************************************
030800 910-STRIP-PUNCT-AND-SPACE.
030900     MOVE SPACES TO WS-CLEAN-TEXT.
031000     MOVE 0 TO WS-OUT-IX.
031100     PERFORM 915-STRIP-ONE-CHAR THRU 915-EXIT
031200         VARYING WS-SCAN-IX FROM 1 BY 1
031250         UNTIL WS-SCAN-IX > WS-RAW-LEN.
032000
032100 910-EXIT.
032200     EXIT.
032250
032260 915-STRIP-ONE-CHAR.
032270     IF LK-RAW-TEXT (WS-SCAN-IX:1) NOT = SPACE
032280        AND LK-RAW-TEXT (WS-SCAN-IX:1) NOT = '%'
032290         ADD 1 TO WS-OUT-IX
032300         MOVE LK-RAW-TEXT (WS-SCAN-IX:1)
032310             TO WS-CLEAN-TEXT (WS-OUT-IX:1)
032320     END-IF.
032330
032340 915-EXIT.
032350     EXIT.
032360
032400******************************************************************
032500*    930 - STRIP SPACES AND CURRENCY TOKENS (EUR SIGN, $, KR,    *
032600*    DKK, EUR) FROM A RAW NUMERIC FIELD                          *
032700******************************************************************
032800 930-STRIP-CURRENCY-AND-SPACE.
032900     MOVE SPACES TO WS-CLEAN-TEXT.
033000     MOVE 0 TO WS-OUT-IX.
033100     MOVE 0 TO WS-SCAN-IX.
033200     PERFORM 935-SCAN-ONE-CHAR
033300         UNTIL WS-SCAN-IX > WS-RAW-LEN.
033400
033500 930-EXIT.
033600     EXIT.
033700
033800 935-SCAN-ONE-CHAR.
033900     ADD 1 TO WS-SCAN-IX.
034000     IF WS-SCAN-IX > WS-RAW-LEN
034100         GO TO 935-EXIT.
034200     IF LK-RAW-TEXT (WS-SCAN-IX:1) = SPACE
034300     OR LK-RAW-TEXT (WS-SCAN-IX:1) = WS-EURO-SIGN
034400         GO TO 935-EXIT.
034500     MOVE 0 TO WS-SKIP-LEN.
034600     SET WS-CCY-IX TO 1.
034700     SEARCH WS-CCY-TOKEN
034800         AT END
034900             CONTINUE
035000         WHEN WS-SCAN-IX + WS-CCY-LEN (WS-CCY-IX) - 1 <= WS-RAW-LEN
035100          AND LK-RAW-TEXT (WS-SCAN-IX:WS-CCY-LEN (WS-CCY-IX))
035200                = WS-CCY-TEXT (WS-CCY-IX) (1:WS-CCY-LEN (WS-CCY-IX))
035300             MOVE WS-CCY-LEN (WS-CCY-IX) TO WS-SKIP-LEN.
035400     IF WS-SKIP-LEN > 0
035500         COMPUTE WS-SCAN-IX = WS-SCAN-IX + WS-SKIP-LEN - 1
035600         GO TO 935-EXIT.
035700     ADD 1 TO WS-OUT-IX.
035800     MOVE LK-RAW-TEXT (WS-SCAN-IX:1) TO WS-CLEAN-TEXT (WS-OUT-IX:1).
035900
036000 935-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400*    920 - PARSE A CLEANED DIGIT/COMMA/MINUS STRING INTO A       *
036500*    SIGNED NUMBER; COMMA IS THE DECIMAL POINT.  SETS            *
036600*    WS-DATE-MATCHED-SW TO 'X' AS A NOT-NUMERIC FAILURE FLAG     *
036700*    (PARAGRAPH IS SHARED BY VAT AND NUMERIC RULES, NOT DATES)   *
036800******************************************************************
036900 920-PARSE-CLEAN-NUMBER.
037000     MOVE 'N' TO WS-DATE-MATCHED-SW.
037100     MOVE 'N' TO WS-NEG-SW.
037200     MOVE SPACES TO WS-INT-PART, WS-FRAC-PART.
037300     MOVE 0 TO WS-SPLIT-AT, WS-FRAC-LEN.
037400     IF WS-CLEAN-TEXT (1:1) = '-'
037500         MOVE 'Y' TO WS-NEG-SW
037600         MOVE WS-CLEAN-TEXT (2:39) TO WS-CLEAN-TEXT.
037700     INSPECT WS-CLEAN-TEXT CONVERTING ',' TO '.'.
037800     PERFORM 925-FIND-DECIMAL-POINT THRU 925-EXIT
037820         VARYING WS-SCAN-IX FROM 1 BY 1
037840         UNTIL WS-SCAN-IX > 40.
038400     IF WS-SPLIT-AT > 0
038500         MOVE WS-CLEAN-TEXT (1:WS-SPLIT-AT - 1) TO WS-INT-PART
038600         COMPUTE WS-FRAC-LEN = 40 - WS-SPLIT-AT
038700         MOVE WS-CLEAN-TEXT (WS-SPLIT-AT + 1:WS-FRAC-LEN)
038800             TO WS-FRAC-PART
038900     ELSE
039000         MOVE WS-CLEAN-TEXT TO WS-INT-PART.
039100     IF WS-INT-PART IS NOT NUMERIC
039200         MOVE 'X' TO WS-DATE-MATCHED-SW
039300         GO TO 920-EXIT.
039400     IF WS-SPLIT-AT > 0 AND WS-FRAC-PART (1:4) IS NOT NUMERIC
039500         MOVE 'X' TO WS-DATE-MATCHED-SW
039600         GO TO 920-EXIT.
039700     MOVE WS-INT-PART TO WS-INT-NUM.
039800     MOVE 0 TO WS-FRAC-NUM.
039900     IF WS-SPLIT-AT > 0
040000         MOVE WS-FRAC-PART (1:4) TO WS-FRAC-NUM.
040100     COMPUTE WS-RESULT = WS-INT-NUM + (WS-FRAC-NUM / 10000).
040200     IF WS-IS-NEGATIVE
040300         COMPUTE WS-RESULT = WS-RESULT * -1.
040400
040500 920-EXIT.
040600     EXIT.
040650
040660******************************************************************
040670*    925 - SCAN ONE POSITION OF THE CLEANED TEXT FOR THE          *
040680*    DECIMAL POINT LEFT BY THE COMMA-TO-DOT CONVERSION ABOVE      *
040690******************************************************************
040700 925-FIND-DECIMAL-POINT.
040710     IF WS-CLEAN-TEXT (WS-SCAN-IX:1) = '.'
040720         MOVE WS-SCAN-IX TO WS-SPLIT-AT
040730     END-IF.
040740
040750 925-EXIT.
040760     EXIT.
