000100******************************************************************
000200*    IVCLNT   -  IN-MEMORY INVOICE-LINE TABLE                    *
000300*    USED BY  -  IVCBATCH, IVCRES                                *
000400*    INVLINE-FILE IS READ IN FULL AT THE START OF THE RUN INTO   *
000500*    THIS TABLE, PROCESSED HERE BY REPEATED SEARCH, AND THE      *
000600*    WHOLE TABLE IS REWRITTEN TO INVLINE-FILE AT END OF RUN.      *
000700*    SAME IN-MEMORY-TABLE-PLUS-SEARCH IDIOM AS IVCTAB.           *
000800******************************************************************
000900*    01-23-03  RSK  ORIGINAL TABLE - UP TO 5000 LINES PER RUN    *
000950*    08-19-14  TMJ  RQ2204 FILLER ADDED TO TABLE HEADER AND      *
000960*                  TO EACH TABLE ENTRY                          *
000970*    05-14-21  RSK  RQ2471 AMOUNTS REPACKED COMP-3 PER STANDARD  *
001000******************************************************************
001100 01  IVC-LINE-TAB.
001150     05  FILLER                       PIC X(04).
001200     05  IVC-LNT-COUNT                 PIC S9(5) COMP VALUE +0.
001300     05  IVC-LNT-ENTRY OCCURS 5000 TIMES
001400                       INDEXED BY IVC-LNT-IDX.
001500         10  TBL-LIN-ID                PIC X(12).
001600         10  TBL-LIN-INVOICE-ID        PIC X(12).
001700         10  TBL-LIN-LINE-NO           PIC 9(4).
001800         10  TBL-LIN-SKU               PIC X(20).
001900         10  TBL-LIN-PRODUCT-NAME      PIC X(40).
002000         10  TBL-LIN-DESCRIPTION       PIC X(60).
002100         10  TBL-LIN-QUANTITY          PIC S9(7)V999 COMP-3.
002200         10  TBL-LIN-QUANTITY-FL       PIC X.
002300         10  TBL-LIN-UNIT              PIC X(6).
002400         10  TBL-LIN-UNIT-PRICE        PIC S9(7)V9(4) COMP-3.
002500         10  TBL-LIN-UNIT-PRICE-FL     PIC X.
002600         10  TBL-LIN-DISCOUNT          PIC S9(5)V99 COMP-3.
002700         10  TBL-LIN-DISCOUNT-FL       PIC X.
002800         10  TBL-LIN-DISCOUNT-TOT      PIC S9(7)V99 COMP-3.
002900         10  TBL-LIN-DISCOUNT-TOT-FL   PIC X.
003000         10  TBL-LIN-NET-AMOUNT        PIC S9(9)V99 COMP-3.
003100         10  TBL-LIN-NET-AMOUNT-FL     PIC X.
003200         10  TBL-LIN-VAT-PCT           PIC S9(3)V99 COMP-3.
003300         10  TBL-LIN-VAT-PCT-FL        PIC X.
003400         10  TBL-LIN-LINE-TOTAL        PIC S9(9)V99 COMP-3.
003500         10  TBL-LIN-LINE-TOTAL-FL     PIC X.
003600         10  TBL-LIN-CURRENCY          PIC X(3).
003700         10  TBL-LIN-STATUS            PIC X(22).
003750         10  FILLER                    PIC X(04).
